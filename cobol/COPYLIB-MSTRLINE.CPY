000100*
000200*  Record layout for one MASTER line-item extract record.
000300*  One record per invoice line as exported from the ledger
000400*  system - many lines roll up into one invoice at aggregation
000500*  time (see PbsInvMast, section C).  Fields are fixed, blank
000600*  padded; numeric-looking fields still arrive as character
000700*  data and must be re-edited before use.
000800*
000900*  Put this file in the /COPYLIB directory.
001000*  Include with: 'COPY MSTRLINE.' in the FD for MASTERFILE.
001100*
001200*  Maintenance:
001300*  2014-03-21  PB   Ticket PBS-0231 - new copybook, first cut
001400*                   of the master line-item layout.
001500*  2015-06-11  BK   Ticket PBS-0244 - widened ML-REVIEWER-NOTES
001600*                   from 40 to 60 after reviewer complaints that
001700*                   notes were being cut off.
001800*
001900 01  MSTRLINE-REC.
002000     05  ML-YEAR                      PIC X(04).
002100     05  ML-TYPE                      PIC X(12).
002200     05  ML-XERO-NO                   PIC X(16).
002300     05  ML-INVOICE-ID                PIC X(36).
002400     05  ML-ROW-KEY                   PIC X(36).
002500     05  ML-CONTACT                   PIC X(40).
002600     05  ML-REFERENCE                 PIC X(30).
002700     05  ML-CURRENCY                  PIC X(03).
002800     05  ML-LINE-DATE                 PIC X(10).
002900     05  ML-LINE-AMOUNT               PIC X(14).
003000     05  ML-TAX-AMOUNT                PIC X(14).
003100     05  ML-AMOUNT-AUD                PIC X(14).
003200     05  ML-GST-AUD                   PIC X(14).
003300     05  ML-HORSE                     PIC X(30).
003400     05  ML-TRACKING-HORSE            PIC X(30).
003500     05  ML-PROGENY                   PIC X(30).
003600     05  ML-CATEGORY-BUCKET           PIC X(30).
003700     05  ML-UNTRACKED-FLAG            PIC X(01).
003800     05  ML-UNTRACKED-REASON          PIC X(40).
003900     05  ML-REVIEWER-DECISION         PIC X(20).
004000     05  ML-REVIEWER-NOTES            PIC X(60).
004100     05  ML-HAS-ATTACHMENTS           PIC X(01).
004200     05  ML-XERO-LINK                 PIC X(80).
004300     05  ML-SOURCE-DOC                PIC X(80).
004400     05  FILLER                       PIC X(05).
