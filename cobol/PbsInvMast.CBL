000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PbsInvMast.
000400 AUTHOR.        BERTIL K.
000500 INSTALLATION.  PBS FAKTURASERVICE.
000600 DATE-WRITTEN.  1984-03-12.
000700 DATE-COMPILED. 2016-09-02.
000800 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
000900*****************************************************************
001000*  PROGRAM FUNCTION:
001100*    Consolidates the nightly MASTER line-item extract into one
001200*    INVOICE MASTER summary record per invoice, and writes the
001300*    RUN SUMMARY record of counts.  Lines for one invoice need
001400*    not be adjacent in the extract - grouping is done against
001500*    an in-memory table keyed on the derived invoice key, not by
001600*    a sort/control-break, because the extract arrives in
001700*    arrival order from the ledger system.
001800*****************************************************************
001900*  CHANGE LOG:
002000*  1984-03-12  BK   Initial release.  Nightly ledger-card extract
002100*                   consolidated into invoice totals for debtor
002200*                   billing - one card per invoice only, no line
002300*                   item detail at this point.
002400*  1985-11-02  PB   Added horse/progeny roll-up fields requested
002500*                   by the bloodstock accounts section.
002600*  1987-06-19  BK   Fixed truncation of invoice reference field
002700*                   past column 30 - syndicate references were
002800*                   being cut and invoices misfiled.
002900*  1989-02-08  SS   Added category-bucket grouping for the new
003000*                   cost-centre report.
003100*  1991-04-25  PB   Widened invoice key table after syndication
003200*                   invoices started exceeding the old capacity.
003300*  1993-09-14  BK   Corrected comma-stripping bug in amount
003400*                   parse routine - thousands separator left in
003500*                   field broke the COMPUTE and zeroed the line.
003600*  1996-01-30  SS   Added reviewer decision / reviewer notes
003700*                   capture per the internal audit requirement.
003800*  1998-11-03  PB   Y2K REMEDIATION - four digit year fields
003900*                   confirmed throughout; no two digit year
004000*                   fields found in this program.
004100*  1999-01-12  BK   Y2K REMEDIATION - confirmed RUN PARAMETERS
004200*                   year field already four digits, no change
004300*                   required, signed off per PBS Y2K checklist.
004400*  2001-05-07  SS   Added untracked flag / untracked reason
004500*                   accumulation for the compliance review
004600*                   project.
004700*  2003-08-22  PB   Added has-attachments-any roll up after
004800*                   paper audit trail complaints from Finance.
004900*  2006-02-14  BK   Switched to the new ledger export layout -
005000*                   contact and reference fields widened.
005100*  2009-07-30  SS   Added first-seen Xero link and source
005200*                   document capture fields.
005300*  2012-10-05  PB   PBS-0198 - invoice table size increased,
005400*                   syndication invoices routinely exceeding
005500*                   the old 500-entry limit.
005600*  2014-03-28  BK   PBS-0231 - re-platformed onto the shared
005700*                   PBS copybook convention; record layouts
005800*                   split into COPYLIB-MSTRLINE/INVMAST/RUNSUM.
005900*  2015-06-11  SS   PBS-0244 - widened reviewer notes field,
006000*                   reviewers complained notes were truncated.
006100*  2016-09-02  PB   PBS-0267 - added IM-ANY-UNTRACKED and
006200*                   IM-HAS-ATTACHMENTS-ANY visibility on the
006300*                   summary record for the audit team.
006400*  2019-04-16  SS   PBS-0288 - audit flagged that the horse,
006500*                   progeny, category, untracked-reason,
006600*                   reviewer-decision and reviewer-notes roll-
006700*                   ups silently dropped members past their old
006800*                   table limits on a busy invoice.  Widened
006900*                   every list to 25 entries and added the same
007000*                   kind of operator warning C0400 already gives
007100*                   when the main invoice table fills.  Also
007200*                   fixed the output file name prefix, which was
007300*                   writing upper case where the run summary is
007400*                   supposed to read lower case.
007500*  2020-11-02  BK   PBS-0291 - operations caught a run where the
007600*                   parameter file open failed and NO run summary
007700*                   came out at all - the old GO TO in A0100 was
007800*                   jumping clean past our own error check.  Took
007900*                   the GO TO out so a bad open always falls into
008000*                   the RUN-NOT-OK test and writes the summary.
008100*                   Also closed a hole in the amount scrub where a
008200*                   line item like 12x or 1.2.3 was posting the
008300*                   digits picked up before the bad character
008400*                   instead of zero - added WS-PARSE-VALID-SW so
008500*                   a field has to walk clean end to end before
008600*                   C0220 will commit anything but zero.
008700*****************************************************************
008800 ENVIRONMENT DIVISION.
008900*-----------------------------------------------------------------
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER.   PBS-SERVER.
009200 OBJECT-COMPUTER.   PBS-SERVER.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM
009500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
009600     UPSI-0 ON STATUS IS PBS-TEST-RUN-SWITCH
009700            OFF STATUS IS PBS-PRODUCTION-SWITCH.
009800*-----------------------------------------------------------------
009900 INPUT-OUTPUT SECTION.
010000*    Logical names only below - RUNPARM/MASTERIN/INVMASOT/RUNSUMOT
010100*    are resolved to real data set names by JCL, never hard coded
010200*    as a path in this program.
010300*    Single-record run parameter file - see COPYLIB-RUNPARM-rec.
010400 FILE-CONTROL.
010500     SELECT RUNPARMFILE ASSIGN TO RUNPARM
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WS-RUNPARM-FS.
010800*    Nightly ledger-card line-item extract, arrival order, not
010900*    sorted by invoice.
011000      
011100     SELECT MASTERFILE ASSIGN TO MASTERIN
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-MASTER-FS.
011400*    One output record per distinct invoice - BATCH FLOW step 4.
011500      
011600     SELECT INVMASTFILE ASSIGN TO INVMASOT
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS WS-INVMAST-FS.
011900*    One record, written on every run whether it succeeds or
012000*    fails.
012100      
012200     SELECT RUNSUMFILE ASSIGN TO RUNSUMOT
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS WS-RUNSUM-FS.
012500      
012600*****************************************************************
012700 DATA DIVISION.
012800*-----------------------------------------------------------------
012900 FILE SECTION.
013000      
013100*    LABEL RECORDS ARE STANDARD throughout this program - none of
013200*    the four files carry user label records of their own.
013300 FD  RUNPARMFILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD.
013600     COPY RUNPARM.                                                PBS-0231
013700      
013800 FD  MASTERFILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100     COPY MSTRLINE.                                               PBS-0231
014200 01  MSTRLINE-RAW REDEFINES MSTRLINE-REC PIC X(650).
014300      
014400*    Output layout is COPYLIB-INVMAST-rec - wide enough to hold the
014500*    joined text of all six distinct-value roll-ups.
014600 FD  INVMASTFILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD.
014900     COPY INVMAST.                                                PBS-0231
015000      
015100*    Output layout is COPYLIB-RUNSUM-rec.
015200 FD  RUNSUMFILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD.
015500     COPY RUNSUM.                                                 PBS-0231
015600      
015700*****************************************************************
015800 WORKING-STORAGE SECTION.
015900*-----------------------------------------------------------------
016000*    switches
016100*    every switch below follows the shop convention of SET ... TO
016200*    TRUE only, never SET ... TO FALSE - the opposite 88-level is
016300*    always named and set explicitly instead.
016400 01  WS-SWITCHES.
016500     05  WS-MASTER-EOF-SW          PIC X(1)  VALUE 'N'.
016600         88  MASTER-EOF                      VALUE 'Y'.
016700         88  MASTER-NOT-EOF                  VALUE 'N'.
016800     05  WS-RUN-OK-SW              PIC X(1)  VALUE 'Y'.
016900         88  RUN-OK                          VALUE 'Y'.
017000         88  RUN-NOT-OK                      VALUE 'N'.
017100     05  WS-KEY-FOUND-SW           PIC X(1)  VALUE 'N'.
017200         88  KEY-FOUND                       VALUE 'Y'.
017300         88  KEY-NOT-FOUND                   VALUE 'N'.
017400     05  WS-TABLE-FULL-SW          PIC X(1)  VALUE 'N'.
017500         88  INVOICE-TABLE-FULL              VALUE 'Y'.
017600     05  FILLER                    PIC X(4)  VALUE SPACE.
017700      
017800*-----------------------------------------------------------------
017900*    working storage data for the file-status error routine
018000     COPY Z0900-error-wkstg.
018100      
018200*-----------------------------------------------------------------
018300*    file status fields
018400*    one two-character file-status field per SELECTed file, each
018500*    with its own 88-level OK condition tested right after the
018600*    matching OPEN.
018700 01  WS-FILE-STATUS-FIELDS.
018800     05  WS-RUNPARM-FS             PIC X(2).
018900         88  RUNPARM-OK                VALUE '00'.
019000     05  WS-MASTER-FS              PIC X(2).
019100         88  MASTER-OK                 VALUE '00'.
019200         88  MASTER-AT-EOF             VALUE '10'.
019300     05  WS-INVMAST-FS             PIC X(2).
019400         88  INVMAST-OK                VALUE '00'.
019500     05  WS-RUNSUM-FS              PIC X(2).
019600         88  RUNSUM-OK                 VALUE '00'.
019700     05  FILLER                    PIC X(2) VALUE SPACE.
019800      
019900*-----------------------------------------------------------------
020000*    run parameter work fields
020100 01  WS-RUN-PARAMETERS.
020200     05  WS-RUN-YEAR               PIC X(04) VALUE SPACE.
020300     05  WS-RUN-MASTER-REF         PIC X(80) VALUE SPACE.
020400     05  FILLER                    PIC X(16) VALUE SPACE.
020500      
020600*-----------------------------------------------------------------
020700*    counters - all COMP per shop standard for table subscripts
020800*    and accumulator counts.
020900 01  WS-COUNTERS.
021000     05  WN-LINE-ROWS-READ         PIC S9(7)  COMP VALUE ZERO.
021100     05  WN-INVOICE-ROWS-OUT       PIC S9(7)  COMP VALUE ZERO.
021200     05  WN-ROW-ORDINAL            PIC S9(7)  COMP VALUE ZERO.
021300     05  WN-TABLE-MAX              PIC S9(7)  COMP VALUE +2000.
021400     05  FILLER                    PIC X(04)  VALUE SPACE.
021500      
021600*-----------------------------------------------------------------
021700*    normalised copy of the current master line, and its parsed
021800*    money fields - rebuilt fresh for every input record.
021900 01  WS-CURRENT-LINE.
022000*
022100*    Ledger year the line posted in - drives the RUN SUMMARY year and
022200*    the INVOICE MASTER output file name.
022300     05  WC-YEAR                   PIC X(04) VALUE SPACE.
022400     05  WC-TYPE                   PIC X(12) VALUE SPACE.
022500     05  WC-XERO-NO                PIC X(16) VALUE SPACE.
022600     05  WC-INVOICE-ID             PIC X(36) VALUE SPACE.
022700     05  WC-ROW-KEY                PIC X(36) VALUE SPACE.
022800*
022900*    Debtor/customer name off the ledger card - shown on the summary
023000*    for the reviewer, not used for any grouping decision.
023100     05  WC-CONTACT                PIC X(40) VALUE SPACE.
023200     05  WC-REFERENCE              PIC X(30) VALUE SPACE.
023300*
023400*    ISO currency code - AUD unless a syndicate invoice came through in
023500*    a foreign currency.
023600     05  WC-CURRENCY               PIC X(03) VALUE SPACE.
023700     05  WC-LINE-DATE              PIC X(10) VALUE SPACE.
023800*
023900*    Horse name as entered directly on this line, if any.
024000     05  WC-HORSE-SRC              PIC X(30) VALUE SPACE.
024100     05  WC-TRACKING-HORSE         PIC X(30) VALUE SPACE.
024200     05  WC-HORSE-RESOLVED         PIC X(30) VALUE SPACE.
024300*
024400*    Bloodstock progeny tag - 1985 CHANGE LOG addition, still carried
024500*    through unchanged today.
024600     05  WC-PROGENY                PIC X(30) VALUE SPACE.
024700     05  WC-CATEGORY-BUCKET        PIC X(30) VALUE SPACE.
024800*
024900*    Non-blank means this line item was flagged untracked by the
025000*    ledger system at the time it was posted.
025100     05  WC-UNTRACKED-FLAG         PIC X(01) VALUE SPACE.
025200     05  WC-UNTRACKED-REASON       PIC X(40) VALUE SPACE.
025300*
025400*    Internal audit reviewer's decision code on this line, if reviewed.
025500     05  WC-REVIEWER-DECISION      PIC X(20) VALUE SPACE.
025600     05  WC-REVIEWER-NOTES         PIC X(60) VALUE SPACE.
025700*
025800*    Non-blank means a scanned source document is attached to this
025900*    line in the ledger system - 2003 CHANGE LOG addition.
026000     05  WC-HAS-ATTACHMENTS        PIC X(01) VALUE SPACE.
026100*
026200*    Direct link back to the source invoice in Xero, first one seen
026300*    per invoice is kept on the summary.
026400     05  WC-XERO-LINK              PIC X(80) VALUE SPACE.
026500     05  WC-SOURCE-DOC             PIC X(80) VALUE SPACE.
026600     05  FILLER                    PIC X(05) VALUE SPACE.
026700      
026800*    raw character amount fields, copied out of the MASTER
026900*    record before the comma-strip / digit-walk routines below
027000*    turn each one into a COMP-3 amount.
027100 01  WS-RAW-AMOUNTS.
027200     05  WC-LINE-AMOUNT-RAW        PIC X(14) VALUE SPACE.
027300     05  WC-TAX-AMOUNT-RAW         PIC X(14) VALUE SPACE.
027400     05  WC-AMOUNT-AUD-RAW         PIC X(14) VALUE SPACE.
027500     05  WC-GST-AUD-RAW            PIC X(14) VALUE SPACE.
027600     05  FILLER                    PIC X(04) VALUE SPACE.
027700      
027800*    parsed money - COMP-3 for working accumulation, per the
027900*    shop's own practice of holding working money totals packed
028000*    and only unpacking to DISPLAY on the way out to a file.
028100 01  WS-PARSED-AMOUNTS.
028200     05  WN-LINE-AMOUNT            PIC S9(11)V99 COMP-3 VALUE ZERO.
028300     05  WN-TAX-AMOUNT             PIC S9(11)V99 COMP-3 VALUE ZERO.
028400     05  WN-AMOUNT-AUD             PIC S9(11)V99 COMP-3 VALUE ZERO.
028500     05  WN-GST-AUD                PIC S9(11)V99 COMP-3 VALUE ZERO.
028600     05  FILLER                    PIC X(04)           VALUE SPACE.
028700      
028800*    scratch area used while stripping commas out of one raw
028900*    amount field before the character-walk numeric conversion.
029000 01  WS-AMOUNT-SCRUB.
029100     05  WC-SCRUB-FIELD            PIC X(14) VALUE SPACE.
029200     05  WC-SCRUB-RESULT           PIC X(14) VALUE SPACE.
029300     05  WN-SCRUB-LEN              PIC S9(4) COMP VALUE ZERO.
029400     05  WN-SCRUB-OUT-LEN          PIC S9(4) COMP VALUE ZERO.
029500     05  FILLER                    PIC X(04)     VALUE SPACE.
029600      
029700*    standalone scratch accumulator for the numeric-test result
029800*    during the C0210/C0220 digit-walk scrub - a shop 77-level
029900*    item, not part of any group.
030000 77  WN-SCRUB-NUMERIC-TEST     PIC S9(11)V99 VALUE ZERO.          PBS-0288
030100*    the digit lookup table - a digit character's value is its
030200*    subscript in this table less one.  Same SEARCH idiom as
030300*    the invoice table lookup in section C0400.  Loaded through
030400*    a REDEFINES of the literal below rather than an OCCURS
030500*    VALUE clause, per shop convention for table initialisation.
030600 01  WS-DIGIT-TABLE-LITERAL        PIC X(10) VALUE '0123456789'.
030700 01  WS-DIGIT-TABLE REDEFINES WS-DIGIT-TABLE-LITERAL.
030800     05  WC-DIGIT-ENTRY            PIC X(01)
030900                                    OCCURS 10 TIMES
031000                                    INDEXED BY DIGIT-IDX.
031100      
031200*    working fields for the C0220/C0230 digit-walk paragraphs.
031300 01  WS-PARSE-WORK.
031400     05  WN-PARSE-SIGN             PIC S9(1)     COMP VALUE +1.
031500     05  WN-PARSE-WHOLE            PIC S9(11)    COMP-3 VALUE ZERO.
031600     05  WN-PARSE-FRAC             PIC S9(3)     COMP VALUE ZERO.
031700     05  WN-PARSE-FRAC-DIGITS      PIC S9(1)     COMP VALUE ZERO.
031800     05  WN-PARSE-DIGIT            PIC S9(1)     COMP VALUE ZERO.
031900     05  WC-PARSE-CHAR             PIC X(01)     VALUE SPACE.
032000     05  WS-PARSE-POINT-SW         PIC X(01)     VALUE 'N'.
032100         88  PARSE-SEEN-POINT                    VALUE 'Y'.
032200         88  PARSE-NOT-SEEN-POINT                VALUE 'N'.
032300     05  WS-PARSE-STOP-SW          PIC X(01)     VALUE 'N'.
032400         88  PARSE-STOPPED                       VALUE 'Y'.
032500         88  PARSE-NOT-STOPPED                   VALUE 'N'.
032600     05  WS-PARSE-VALID-SW         PIC X(01)     VALUE 'Y'.
032700         88  PARSE-VALID                         VALUE 'Y'.
032800         88  PARSE-INVALID                       VALUE 'N'.
032900     05  FILLER                    PIC X(04)     VALUE SPACE.
033000      
033100*    derived invoice key for the current line
033200 01  WC-DERIVED-KEY                PIC X(42) VALUE SPACE.
033300 01  WN-ROW-ORDINAL-EDIT           PIC Z(6)9 VALUE ZERO.
033400*    PBS-0292 - WN-ROW-ORDINAL-EDIT's zero-suppressed picture pads
033500*    the ordinal with leading spaces; these three trim the pad off
033600*    before it goes into WC-KEY-BODY, same idea as the trailing-
033700*    space trim D0310 already does for the joined distinct-value
033800*    lists, just leading instead of trailing.
033900 01  WN-ORD-LEAD-SPACES            PIC S9(3)  COMP VALUE ZERO.
034000 01  WN-ORD-BODY-LEN               PIC S9(3)  COMP VALUE ZERO.
034100 01  WN-ORD-BODY-START             PIC S9(3)  COMP VALUE ZERO.
034200
034300*    alternate view of the derived key used only when building
034400*    the ROW:: fallback form - lets us land the literal prefix and
034500*    the trimmed ordinal digits into the same field separately.
034600 01  WC-DERIVED-KEY-PARTS REDEFINES WC-DERIVED-KEY.
034700     05  WC-KEY-PREFIX             PIC X(05).
034800     05  WC-KEY-BODY               PIC X(37).
034900      
035000*-----------------------------------------------------------------
035100*    the in-memory invoice aggregate table - keyed lookup by
035200*    invoice key, no sort, no control break.  Table search idiom
035300*    follows the shop's SEARCH usage conventions.
035400 01  WS-INV-TABLE.
035500     05  WS-INV-ENTRY OCCURS 2000 TIMES
035600                      INDEXED BY INV-IDX.
035700         10  TI-KEY                PIC X(42).
035800         10  TI-YEAR               PIC X(04).
035900         10  TI-TYPE               PIC X(12).
036000         10  TI-XERO-NO            PIC X(16).
036100         10  TI-INVOICE-ID         PIC X(36).
036200         10  TI-CONTACT            PIC X(40).
036300         10  TI-REFERENCE          PIC X(30).
036400         10  TI-CURRENCY           PIC X(03).
036500         10  TI-INVOICE-DATE       PIC X(10).
036600*
036700*    How many MASTER lines rolled up into this one invoice entry.
036800         10  TI-LINE-COUNT         PIC S9(5)      COMP.
036900         10  TI-LINE-AMOUNT-TOTAL  PIC S9(11)V99  COMP-3.
037000         10  TI-TAX-AMOUNT-TOTAL   PIC S9(11)V99  COMP-3.
037100         10  TI-AMOUNT-AUD-TOTAL   PIC S9(11)V99  COMP-3.
037200         10  TI-GST-AUD-TOTAL      PIC S9(11)V99  COMP-3.
037300         10  TI-ANY-UNTRACKED      PIC X(01).                     PBS-0267
037400         10  TI-HAS-ATTACH-ANY     PIC X(01).                     PBS-0267
037500*
037600*    First non-blank WC-XERO-LINK seen for this invoice, kept for the
037700*    life of the entry.
037800         10  TI-FIRST-XERO-LINK    PIC X(80).
037900         10  TI-FIRST-SOURCE-DOC   PIC X(80).
038000*
038100*    How many distinct horse names this invoice has accumulated so
038200*    far - also the subscript high-water mark into TI-HORSE-LIST.
038300         10  TI-HORSE-CNT          PIC S9(3)      COMP.
038400         10  TI-HORSE-LIST PIC X(30) OCCURS 25 TIMES              PBS-0288
038500                            INDEXED BY HORSE-IDX.
038600         10  TI-PROGENY-CNT        PIC S9(3)      COMP.
038700         10  TI-PROGENY-LIST PIC X(30) OCCURS 25 TIMES            PBS-0288
038800                            INDEXED BY PROGENY-IDX.
038900         10  TI-CATEGORY-CNT       PIC S9(3)      COMP.
039000         10  TI-CATEGORY-LIST PIC X(30) OCCURS 25 TIMES           PBS-0288
039100                            INDEXED BY CATEGORY-IDX.
039200         10  TI-REASON-CNT         PIC S9(3)      COMP.
039300         10  TI-REASON-LIST PIC X(40) OCCURS 25 TIMES             PBS-0288
039400                            INDEXED BY REASON-IDX.
039500         10  TI-DECISION-CNT       PIC S9(3)      COMP.
039600         10  TI-DECISION-LIST PIC X(20) OCCURS 25 TIMES           PBS-0288
039700                            INDEXED BY DECISION-IDX.
039800         10  TI-NOTES-CNT          PIC S9(3)      COMP.
039900         10  TI-NOTES-LIST PIC X(60) OCCURS 25 TIMES              PBS-0288
040000                            INDEXED BY NOTES-IDX.
040100         10  FILLER                PIC X(10).
040200      
040300 01  WN-INV-ENTRY-COUNT            PIC S9(7) COMP VALUE ZERO.
040400      
040500*-----------------------------------------------------------------
040600*    generic distinct-list sort/join work area - reused for each
040700*    of the six distinct-value lists in turn by moving that
040800*    list's members in, sorting, joining, then moving the
040900*    result back out to the summary record field.
041000 01  WS-JOIN-WORK.
041100     05  WJ-MEMBER OCCURS 25 TIMES PIC X(60) VALUE SPACE.         PBS-0288
041200     05  WN-JOIN-COUNT             PIC S9(3) COMP VALUE ZERO.
041300     05  WN-JOIN-WIDTH             PIC S9(3) COMP VALUE ZERO.
041400     05  WJ-SWAP-HOLD              PIC X(60) VALUE SPACE.
041500     05  WS-JOIN-SORTED-SW         PIC X(01) VALUE 'N'.
041600         88  JOIN-SORTED                      VALUE 'Y'.
041700         88  JOIN-NOT-SORTED                  VALUE 'N'.
041800     05  WN-JOIN-OUTER             PIC S9(3) COMP VALUE ZERO.
041900     05  WJ-RESULT                 PIC X(240) VALUE SPACE.
042000     05  WN-RESULT-LEN             PIC S9(4) COMP VALUE ZERO.
042100     05  WN-TRAIL-SPACES           PIC S9(3) COMP VALUE ZERO.
042200     05  WN-MEMBER-LEN             PIC S9(3) COMP VALUE ZERO.
042300     05  FILLER                    PIC X(04) VALUE SPACE.
042400      
042500*-----------------------------------------------------------------
042600*    output work copy of one flattened invoice summary, built in
042700*    section D before the WRITE.
042800 01  WS-OUT-INVOICE.
042900     05  WO-KEY                    PIC X(42) VALUE SPACE.
043000     05  WO-YEAR                   PIC X(04) VALUE SPACE.
043100     05  WO-TYPE                   PIC X(12) VALUE SPACE.
043200     05  WO-XERO-NO                PIC X(16) VALUE SPACE.
043300     05  WO-INVOICE-ID             PIC X(36) VALUE SPACE.
043400     05  WO-CONTACT                PIC X(40) VALUE SPACE.
043500     05  WO-REFERENCE              PIC X(30) VALUE SPACE.
043600     05  WO-CURRENCY               PIC X(03) VALUE SPACE.
043700     05  WO-INVOICE-DATE           PIC X(10) VALUE SPACE.
043800     05  WO-LINE-COUNT             PIC 9(05) VALUE ZERO.
043900     05  WO-LINE-AMOUNT-TOTAL      PIC S9(11)V99 VALUE ZERO.
044000     05  WO-TAX-AMOUNT-TOTAL       PIC S9(11)V99 VALUE ZERO.
044100     05  WO-AMOUNT-AUD-TOTAL       PIC S9(11)V99 VALUE ZERO.
044200     05  WO-GST-AUD-TOTAL          PIC S9(11)V99 VALUE ZERO.
044300     05  WO-HORSES                 PIC X(120) VALUE SPACE.
044400     05  WO-PROGENY                PIC X(120) VALUE SPACE.
044500     05  WO-CATEGORY-BUCKETS       PIC X(120) VALUE SPACE.
044600     05  WO-ANY-UNTRACKED          PIC X(01) VALUE SPACE.         PBS-0267
044700     05  WO-ANY-UNTRACKED-REASON   PIC X(160) VALUE SPACE.
044800     05  WO-ANY-REVIEWER-DECISION  PIC X(80) VALUE SPACE.
044900     05  WO-ANY-REVIEWER-NOTES     PIC X(240) VALUE SPACE.
045000     05  WO-HAS-ATTACHMENTS-ANY    PIC X(01) VALUE SPACE.         PBS-0267
045100     05  WO-FIRST-XERO-LINK        PIC X(80) VALUE SPACE.
045200     05  WO-FIRST-SOURCE-DOC       PIC X(80) VALUE SPACE.
045300     05  FILLER                    PIC X(08) VALUE SPACE.
045400      
045500*-----------------------------------------------------------------
045600*    constants
045700 01  WC-OUTPUT-NAME-PREFIX         PIC X(15) VALUE
045800                                    'invoice_master_'.            PBS-0288
045900      
046000 PROCEDURE DIVISION.
046100      
046200*****************************************************************
046300 0000-MAIN-LOGIC.
046400*
046500*        Top of the run.  One pass start to finish - read parms, load and
046600*        aggregate the whole MASTER extract into the in-
046700*        memory table, write
046800*        the INVOICE MASTER file, write the RUN SUMMARY, go home.  No
046900*        restart logic and no checkpoint - a failed run is simply rerun
047000*        from the top against the same MASTER extract once whatever put
047100*        it wrong has been fixed upstream.
047200      
047300*    Drop into A0100-INIT-RUN.
047400     PERFORM A0100-INIT-RUN THRU A0100-INIT-RUN-EXIT
047500      
047600*    Guard: RUN-OK.
047700     IF RUN-OK
047800*    Hand off to B0100-LOAD-MASTER-FILE.
047900         PERFORM B0100-LOAD-MASTER-FILE
048000                 THRU B0100-LOAD-MASTER-FILE-EXIT
048100     END-IF
048200      
048300*    Guard: RUN-OK.
048400     IF RUN-OK
048500*    Drop into D0100-WRITE-INVOICE-MASTER.
048600         PERFORM D0100-WRITE-INVOICE-MASTER
048700                 THRU D0100-WRITE-INVOICE-MASTER-EXIT
048800*    Hand off to Z0700-WRITE-OK-SUMMARY.
048900         PERFORM Z0700-WRITE-OK-SUMMARY
049000                 THRU Z0700-WRITE-OK-SUMMARY-EXIT
049100     END-IF
049200      
049300*    Drop into Z0100-EXIT-APPLICATION.
049400     PERFORM Z0100-EXIT-APPLICATION
049500      
049600     GOBACK
049700     .
049800      
049900*****************************************************************
050000*    A0100 - read the run parameter record and validate it.
050100*    BATCH FLOW step 1.
050200 A0100-INIT-RUN.
050300*
050400*        Every other paragraph in this program depends on
050500*        RUN-OK/RUN-NOT-OK
050600*        being set correctly here before anything else runs.
050700      
050800*    Carry wc-msg-para across from 'A0100-INIT-RUN'.
050900     MOVE 'A0100-INIT-RUN'    TO wc-msg-para
051000*    Stuff 'PbsInvMast.CBL' into wc-msg-srcfile.
051100     MOVE 'PbsInvMast.CBL'    TO wc-msg-srcfile
051200*    Flip the switch - RUN-OK.
051300     SET RUN-OK               TO TRUE
051400      
051500*    Open RUNPARMFILE for this run.
051600     OPEN INPUT  RUNPARMFILE
051700*    Guard: NOT RUNPARM-OK.
051800     IF NOT RUNPARM-OK
051900*    wc-msg-filests picks up WS-RUNPARM-FS here.
052000         MOVE WS-RUNPARM-FS   TO wc-msg-filests
052100*    Carry wc-msg-tblcurs across from 'RUNPARMFILE'.
052200         MOVE 'RUNPARMFILE'   TO wc-msg-tblcurs
052300*    Hand off to Z0900-FILE-ERROR-ROUTINE.
052400         PERFORM Z0900-FILE-ERROR-ROUTINE
052500                 THRU Z0900-FILE-ERROR-ROUTINE-EXIT
052600*    Flip the switch - RUN-NOT-OK.
052700         SET RUN-NOT-OK       TO TRUE
052800         MOVE
052900          'Year and master input are required.'
053000             TO RS-ERROR-TEXT
053100     END-IF
053200      
053300*    Guard: RUN-OK.
053400     IF RUN-OK
053500*    Pull the next RUNPARMFILE record.
053600         READ RUNPARMFILE INTO WS-RUN-PARAMETERS
053700*
053800*    An empty parm file reads no record at all - same outcome as a bad
053900*    OPEN, different cause, same RS-ERROR-TEXT below covers it.
054000             AT END
054100*    Flip the switch - RUN-NOT-OK.
054200                 SET RUN-NOT-OK   TO TRUE
054300         END-READ
054400          
054500*    Done with RUNPARMFILE.
054600         CLOSE RUNPARMFILE
054700     END-IF
054800      
054900*    WS-RUN-YEAR picks up SPACE here.
055000     MOVE SPACE TO WS-RUN-YEAR
055100*    Carry WS-RUN-MASTER-REF across from SPACE.
055200     MOVE SPACE TO WS-RUN-MASTER-REF
055300*    Guard: RUN-OK.
055400     IF RUN-OK
055500*
055600*    RP- fields come from COPYLIB-RUNPARM-rec; WS-RUN-YEAR/WS-RUN-MASTER-
055700*    REF are this program's own working copies, used throughout the rest
055800*    of the run.
055900         MOVE RP-YEAR         TO WS-RUN-YEAR
056000*    Stuff RP-MASTER-REF into WS-RUN-MASTER-REF.
056100         MOVE RP-MASTER-REF   TO WS-RUN-MASTER-REF
056200     END-IF
056300      
056400*    Guard: WS-RUN-YEAR = SPACE OR WS-RUN-MASTER-REF = SPACE.
056500     IF WS-RUN-YEAR = SPACE OR WS-RUN-MASTER-REF = SPACE
056600*    Flip the switch - RUN-NOT-OK.
056700         SET RUN-NOT-OK       TO TRUE
056800         MOVE
056900          'Year and master input are required.'
057000             TO RS-ERROR-TEXT
057100     END-IF
057200      
057300*    Guard: RUN-NOT-OK.
057400     IF RUN-NOT-OK
057500*    Drop into Z0800-WRITE-ERROR-SUMMARY.
057600         PERFORM Z0800-WRITE-ERROR-SUMMARY
057700                 THRU Z0800-WRITE-ERROR-SUMMARY-EXIT
057800     END-IF
057900     .
058000 A0100-INIT-RUN-EXIT.
058100     EXIT
058200     .
058300      
058400*****************************************************************
058500*    B0100 - read the MASTER file to end of file, dispatching
058600*    every line through normalisation, parsing, key derivation,
058700*    table lookup and accumulation.  BATCH FLOW steps 2 and 3.
058800 B0100-LOAD-MASTER-FILE.
058900*
059000*        WN-LINE-ROWS-READ, WN-ROW-ORDINAL and WN-INV-ENTRY-
059100*        COUNT all start
059200*        this run at zero regardless of what a prior run under the same
059300*        region left behind in working storage.
059400      
059500*    Carry wc-msg-para across from 'B0100-LOAD-MASTER-FILE'.
059600     MOVE 'B0100-LOAD-MASTER-FILE' TO wc-msg-para
059700*
059800*    Counts the run will report on the RUN SUMMARY record regardless of
059900*    outcome.
060000     MOVE ZERO TO WN-LINE-ROWS-READ
060100*    Stuff ZERO into WN-ROW-ORDINAL.
060200     MOVE ZERO TO WN-ROW-ORDINAL
060300*    WN-INV-ENTRY-COUNT picks up ZERO here.
060400     MOVE ZERO TO WN-INV-ENTRY-COUNT
060500*
060600*    Primed before the OPEN so the first B0200 READ below is attempted
060700*    even if MASTERFILE turns out to be genuinely empty.
060800     SET MASTER-NOT-EOF TO TRUE
060900      
061000*
061100*    MASTER file name comes from WS-RUN-MASTER-REF by way of the JCL/
061200*    environment override on the MASTERFILE SELECT - this program itself
061300*    never builds a file name from the parm record.
061400     OPEN INPUT MASTERFILE
061500*    Guard: NOT MASTER-OK.
061600     IF NOT MASTER-OK
061700*    Carry wc-msg-filests across from WS-MASTER-FS.
061800         MOVE WS-MASTER-FS   TO wc-msg-filests
061900*    Stuff 'MASTERFILE' into wc-msg-tblcurs.
062000         MOVE 'MASTERFILE'   TO wc-msg-tblcurs
062100*    Hand off to Z0900-FILE-ERROR-ROUTINE.
062200         PERFORM Z0900-FILE-ERROR-ROUTINE
062300                 THRU Z0900-FILE-ERROR-ROUTINE-EXIT
062400*    Flip the switch - MASTER-EOF.
062500         SET MASTER-EOF      TO TRUE
062600     END-IF
062700      
062800*
062900*    Priming READ - B0300 below re-reads after processing each line, the
063000*    classic read-ahead loop shape so MASTER-EOF is known before the body
063100*    of the loop runs one extra time on the last record.
063200     IF NOT MASTER-EOF
063300*    Drop into B0200-READ-MASTER-RECORD.
063400         PERFORM B0200-READ-MASTER-RECORD
063500                 THRU B0200-READ-MASTER-RECORD-EXIT
063600     END-IF
063700      
063800*
063900*    Main work loop of the whole run - every MASTER line passes through
064000*    here exactly once.
064100     PERFORM B0300-PROCESS-ONE-LINE
064200             THRU B0300-PROCESS-ONE-LINE-EXIT
064300         UNTIL MASTER-EOF
064400      
064500*
064600*    Closed here rather than in B0200 so it closes exactly
064700*    once regardless of how many times B0200 recursed on
064800*    blank padding lines.
064900     CLOSE MASTERFILE
065000      
065100*
065200*    A MASTER file that opened fine but carried nothing but blank padding
065300*    is still treated as a bad run - an INVOICE MASTER with zero rows is
065400*    never a legitimate nightly result for this extract.
065500     IF WN-LINE-ROWS-READ = ZERO
065600*    Flip the switch - RUN-NOT-OK.
065700         SET RUN-NOT-OK      TO TRUE
065800         MOVE
065900          'Master file contained 0 data rows.'
066000             TO RS-ERROR-TEXT
066100*    Hand off to Z0800-WRITE-ERROR-SUMMARY.
066200         PERFORM Z0800-WRITE-ERROR-SUMMARY
066300                 THRU Z0800-WRITE-ERROR-SUMMARY-EXIT
066400     END-IF
066500     .
066600 B0100-LOAD-MASTER-FILE-EXIT.
066700     EXIT
066800     .
066900      
067000*****************************************************************
067100*    B0200 - read the next MASTER record.  A wholly blank line
067200*    (trailing padding some extract runs leave at end of file)
067300*    is re-read rather than counted or processed - caught
067400*    cheaply through the MSTRLINE-RAW REDEFINES rather than
067500*    testing each of the twenty-odd ML- fields one at a time.
067600 B0200-READ-MASTER-RECORD.
067700*
067800*        Recursive PERFORM back into itself on a blank line - legal here
067900*        because the recursion bottoms out at MASTER-EOF, never runs away.
068000      
068100*
068200*    Out-of-line READ, not inline - this shop's house style keeps every
068300*    file I/O verb inside its own small paragraph.
068400     READ MASTERFILE
068500         AT END
068600*    Flip the switch - MASTER-EOF.
068700             SET MASTER-EOF TO TRUE
068800     END-READ
068900      
069000*
069100*    Trailing blank-padded lines are a known artefact of some extract
069200*    runs off the ledger system and are not an error.
069300     IF NOT MASTER-EOF
069400*    Guard: MSTRLINE-RAW = SPACES.
069500         IF MSTRLINE-RAW = SPACES
069600*    Drop into B0200-READ-MASTER-RECORD.
069700             PERFORM B0200-READ-MASTER-RECORD
069800                     THRU B0200-READ-MASTER-RECORD-EXIT
069900         ELSE
070000*
070100*    Counted here, against the raw read, before C0100 even looks at the
070200*    line - this is the row count the operator sees on the RUN SUMMARY,
070300             ADD 1 TO WN-LINE-ROWS-READ
070400         END-IF
070500     END-IF
070600     .
070700 B0200-READ-MASTER-RECORD-EXIT.
070800     EXIT
070900     .
071000      
071100*****************************************************************
071200 B0300-PROCESS-ONE-LINE.
071300*
071400*        One MASTER line all the way through normalise/parse/key/lookup,
071500*        then straight on to the next READ.  INVOICE-TABLE-FULL (set in
071600*        C0400 once WN-TABLE-MAX is hit) skips the accumulate step only -
071700*        the read loop itself keeps going to end of file regardless, so a
071800*        table-full condition does not abort the run.
071900      
072000*
072100*    Steps run in strict order - normalise, then parse amounts, then
072200*    derive the key, then find/add the table entry - because C0500 below
072300*    needs every one of them done first.
072400     PERFORM C0100-NORMALIZE-LINE THRU C0100-NORMALIZE-LINE-EXIT
072500*    Hand off to C0200-PARSE-AMOUNTS.
072600     PERFORM C0200-PARSE-AMOUNTS  THRU C0200-PARSE-AMOUNTS-EXIT
072700*    Drop into C0300-DERIVE-INVOICE-KEY.
072800     PERFORM C0300-DERIVE-INVOICE-KEY
072900             THRU C0300-DERIVE-INVOICE-KEY-EXIT
073000*    Hand off to C0400-FIND-OR-ADD-INVOICE.
073100     PERFORM C0400-FIND-OR-ADD-INVOICE
073200             THRU C0400-FIND-OR-ADD-INVOICE-EXIT
073300      
073400*
073500*    C0400 already DISPLAYed the warning and left INV-IDX pointing at
073600*    the last legitimate slot if the table was full; skipping C0500
073700*    here simply means this line's amounts are not added anywhere rather
073800*    than being added against the wrong invoice.
073900     IF NOT INVOICE-TABLE-FULL
074000*    Drop into C0500-ACCUMULATE-LINE.
074100         PERFORM C0500-ACCUMULATE-LINE
074200                 THRU C0500-ACCUMULATE-LINE-EXIT
074300     END-IF
074400      
074500*    Hand off to B0200-READ-MASTER-RECORD.
074600     PERFORM B0200-READ-MASTER-RECORD
074700             THRU B0200-READ-MASTER-RECORD-EXIT
074800     .
074900 B0300-PROCESS-ONE-LINE-EXIT.
075000     EXIT
075100     .
075200      
075300*****************************************************************
075400*    C0100 - move every field of the current line into its
075500*    normalised working copy.  The MASTER extract arrives blank
075600*    padded to the exact width of each WC- field below, so a
075700*    straight MOVE is all the normalising this record needs.
075800 C0100-NORMALIZE-LINE.
075900*
076000*        WC-HORSE-RESOLVED below picks the tracking-horse field as a
076100*        fallback whenever the line's own horse field came through blank -
076200*        some ledger-card extracts only ever populate one of the two.
076300      
076400*    Carry WC-YEAR across from ML-YEAR.
076500     MOVE ML-YEAR                 TO WC-YEAR
076600*    Stuff ML-TYPE into WC-TYPE.
076700     MOVE ML-TYPE                 TO WC-TYPE
076800*    WC-XERO-NO picks up ML-XERO-NO here.
076900     MOVE ML-XERO-NO              TO WC-XERO-NO
077000*    Carry WC-INVOICE-ID across from ML-INVOICE-ID.
077100     MOVE ML-INVOICE-ID           TO WC-INVOICE-ID
077200*    Stuff ML-ROW-KEY into WC-ROW-KEY.
077300     MOVE ML-ROW-KEY              TO WC-ROW-KEY
077400*    WC-CONTACT picks up ML-CONTACT here.
077500     MOVE ML-CONTACT              TO WC-CONTACT
077600*    Carry WC-REFERENCE across from ML-REFERENCE.
077700     MOVE ML-REFERENCE            TO WC-REFERENCE
077800*    Stuff ML-CURRENCY into WC-CURRENCY.
077900     MOVE ML-CURRENCY             TO WC-CURRENCY
078000*    WC-LINE-DATE picks up ML-LINE-DATE here.
078100     MOVE ML-LINE-DATE            TO WC-LINE-DATE
078200*    Carry WC-HORSE-SRC across from ML-HORSE.
078300     MOVE ML-HORSE                TO WC-HORSE-SRC
078400*    Stuff ML-TRACKING-HORSE into WC-TRACKING-HORSE.
078500     MOVE ML-TRACKING-HORSE       TO WC-TRACKING-HORSE
078600*    WC-PROGENY picks up ML-PROGENY here.
078700     MOVE ML-PROGENY              TO WC-PROGENY
078800*    Carry WC-CATEGORY-BUCKET across from ML-CATEGORY-BUCKET.
078900     MOVE ML-CATEGORY-BUCKET      TO WC-CATEGORY-BUCKET
079000*    Stuff ML-UNTRACKED-FLAG into WC-UNTRACKED-FLAG.
079100     MOVE ML-UNTRACKED-FLAG       TO WC-UNTRACKED-FLAG
079200*    WC-UNTRACKED-REASON picks up ML-UNTRACKED-REASON here.
079300     MOVE ML-UNTRACKED-REASON     TO WC-UNTRACKED-REASON
079400*    Carry WC-REVIEWER-DECISION across from ML-REVIEWER-DECISION.
079500     MOVE ML-REVIEWER-DECISION    TO WC-REVIEWER-DECISION
079600*    Stuff ML-REVIEWER-NOTES into WC-REVIEWER-NOTES.
079700     MOVE ML-REVIEWER-NOTES       TO WC-REVIEWER-NOTES
079800*    WC-HAS-ATTACHMENTS picks up ML-HAS-ATTACHMENTS here.
079900     MOVE ML-HAS-ATTACHMENTS      TO WC-HAS-ATTACHMENTS
080000*    Carry WC-XERO-LINK across from ML-XERO-LINK.
080100     MOVE ML-XERO-LINK            TO WC-XERO-LINK
080200*    Stuff ML-SOURCE-DOC into WC-SOURCE-DOC.
080300     MOVE ML-SOURCE-DOC           TO WC-SOURCE-DOC
080400      
080500*
080600*    Horse field precedence - see the 1985 CHANGE LOG entry for why this
080700*    roll-up exists at all.
080800     IF WC-HORSE-SRC NOT = SPACE
080900*    WC-HORSE-RESOLVED picks up WC-HORSE-SRC here.
081000         MOVE WC-HORSE-SRC      TO WC-HORSE-RESOLVED
081100     ELSE
081200*    Carry WC-HORSE-RESOLVED across from WC-TRACKING-HORSE.
081300         MOVE WC-TRACKING-HORSE TO WC-HORSE-RESOLVED
081400     END-IF
081500      
081600*
081700*    Raw copies kept separate from WC-SCRUB-FIELD below because C0210
081800*    works on one field at a time through the shared scratch area.
081900     MOVE ML-LINE-AMOUNT TO WC-LINE-AMOUNT-RAW
082000*    Stuff ML-TAX-AMOUNT into WC-TAX-AMOUNT-RAW.
082100     MOVE ML-TAX-AMOUNT  TO WC-TAX-AMOUNT-RAW
082200*    WC-AMOUNT-AUD-RAW picks up ML-AMOUNT-AUD here.
082300     MOVE ML-AMOUNT-AUD  TO WC-AMOUNT-AUD-RAW
082400*    Carry WC-GST-AUD-RAW across from ML-GST-AUD.
082500     MOVE ML-GST-AUD     TO WC-GST-AUD-RAW
082600     .
082700 C0100-NORMALIZE-LINE-EXIT.
082800     EXIT
082900     .
083000      
083100*****************************************************************
083200*    C0200 - parse the four money fields.  Blank or unparsable
083300*    after comma-stripping becomes zero, never an abort.
083400 C0200-PARSE-AMOUNTS.
083500*
083600*        Same C0210 scrub run four times, once per money field on the
083700*        line.  WC-SCRUB-FIELD/WN-SCRUB-NUMERIC-TEST are shared scratch
083800*        items, so each call is self-contained and the result is moved
083900*        out to its own WN- accumulator before the next call
084000*        overwrites it.
084100      
084200*
084300*    LINE AMOUNT first, in the order the fields appear on the MASTER
084400*    layout.
084500     MOVE WC-LINE-AMOUNT-RAW TO WC-SCRUB-FIELD
084600*    Drop into C0210-SCRUB-ONE-AMOUNT.
084700     PERFORM C0210-SCRUB-ONE-AMOUNT
084800             THRU C0210-SCRUB-ONE-AMOUNT-EXIT
084900*    Stuff WN-SCRUB-NUMERIC-TEST into WN-LINE-AMOUNT.
085000     MOVE WN-SCRUB-NUMERIC-TEST TO WN-LINE-AMOUNT
085100      
085200*
085300*    TAX AMOUNT next.
085400     MOVE WC-TAX-AMOUNT-RAW TO WC-SCRUB-FIELD
085500*    Hand off to C0210-SCRUB-ONE-AMOUNT.
085600     PERFORM C0210-SCRUB-ONE-AMOUNT
085700             THRU C0210-SCRUB-ONE-AMOUNT-EXIT
085800*    WN-TAX-AMOUNT picks up WN-SCRUB-NUMERIC-TEST here.
085900     MOVE WN-SCRUB-NUMERIC-TEST TO WN-TAX-AMOUNT
086000      
086100*
086200*    AMOUNT AUD next.
086300     MOVE WC-AMOUNT-AUD-RAW TO WC-SCRUB-FIELD
086400*    Drop into C0210-SCRUB-ONE-AMOUNT.
086500     PERFORM C0210-SCRUB-ONE-AMOUNT
086600             THRU C0210-SCRUB-ONE-AMOUNT-EXIT
086700*    Carry WN-AMOUNT-AUD across from WN-SCRUB-NUMERIC-TEST.
086800     MOVE WN-SCRUB-NUMERIC-TEST TO WN-AMOUNT-AUD
086900      
087000*
087100*    GST AUD last.
087200     MOVE WC-GST-AUD-RAW TO WC-SCRUB-FIELD
087300*    Hand off to C0210-SCRUB-ONE-AMOUNT.
087400     PERFORM C0210-SCRUB-ONE-AMOUNT
087500             THRU C0210-SCRUB-ONE-AMOUNT-EXIT
087600*    Stuff WN-SCRUB-NUMERIC-TEST into WN-GST-AUD.
087700     MOVE WN-SCRUB-NUMERIC-TEST TO WN-GST-AUD
087800     .
087900 C0200-PARSE-AMOUNTS-EXIT.
088000     EXIT
088100     .
088200      
088300*****************************************************************
088400*    C0210 - strip thousands-separator commas out of
088500*    WC-SCRUB-FIELD, then walk the result a character at a time
088600*    building a signed, two-decimal numeric value through the
088700*    WS-DIGIT-TABLE lookup below.  A field has to walk clean
088800*    start to finish before C0220 will post anything but zero -
088900*    a stray letter, a second decimal point, anything that does
089000*    not belong in a signed decimal number, and the whole field
089100*    posts as zero, not the digits picked up before the bad
089200*    character.  This routine never abends on a bad amount
089300*    field; it just refuses to guess at one.
089400 C0210-SCRUB-ONE-AMOUNT.
089500*
089600*        A wholly blank amount field never reaches C0220 at all - it is
089700*        left at the zero WN-SCRUB-NUMERIC-TEST set below, which is the
089800*        correct reading for a line item that simply has no figure in
089900*        that column.
090000      
090100*
090200*    WC-SCRUB-RESULT holds the comma-stripped field ahead of the digit
090300*    walk; WN-SCRUB-NUMERIC-TEST is zeroed here too so a blank field
090400*    falls through C0220 with the right answer already in place.
090500     MOVE SPACE TO WC-SCRUB-RESULT
090600*    WN-SCRUB-OUT-LEN picks up ZERO here.
090700     MOVE ZERO  TO WN-SCRUB-OUT-LEN
090800*    Carry WN-SCRUB-NUMERIC-TEST across from ZERO.
090900     MOVE ZERO  TO WN-SCRUB-NUMERIC-TEST
091000      
091100*    Drop into C0215-STRIP-ONE-CHAR.
091200     PERFORM C0215-STRIP-ONE-CHAR THRU C0215-STRIP-ONE-CHAR-EXIT
091300         VARYING WN-SCRUB-LEN FROM 1 BY 1 UNTIL WN-SCRUB-LEN > 14
091400      
091500*
091600*    Nothing left after stripping commas means nothing to walk - zero
091700*    stands, C0220 is not even called.
091800     IF WC-SCRUB-RESULT NOT = SPACE
091900*    Hand off to C0220-WALK-SCRUB-DIGITS.
092000         PERFORM C0220-WALK-SCRUB-DIGITS
092100                 THRU C0220-WALK-SCRUB-DIGITS-EXIT
092200     END-IF
092300     .
092400 C0210-SCRUB-ONE-AMOUNT-EXIT.
092500     EXIT
092600     .
092700      
092800*****************************************************************
092900*    C0215 - strip one character of WC-SCRUB-FIELD into
093000*    WC-SCRUB-RESULT if it is not a comma.  Driven by C0210
093100*    through an out-of-line PERFORM VARYING.
093200 C0215-STRIP-ONE-CHAR.
093300*
093400*        Ledger exports since the 2006 layout change (see CHANGE LOG)
093500*        carry thousands commas in amount columns; this is the only place
093600*        in the scrub that looks at the comma.
093700      
093800*
093900*    Everything that is not a comma passes straight through; the comma
094000*    itself is simply skipped, which is what shortens WC-SCRUB-RESULT
094100*    relative to WC-SCRUB-FIELD.
094200     IF WC-SCRUB-FIELD(WN-SCRUB-LEN:1) NOT = ','
094300*    Roll 1 into the WN-SCRUB-OUT-LEN running total.
094400         ADD 1 TO WN-SCRUB-OUT-LEN
094500         MOVE WC-SCRUB-FIELD(WN-SCRUB-LEN:1)
094600             TO WC-SCRUB-RESULT(WN-SCRUB-OUT-LEN:1)
094700     END-IF
094800     .
094900 C0215-STRIP-ONE-CHAR-EXIT.
095000     EXIT
095100     .
095200      
095300*****************************************************************
095400*    C0220 - the digit walk proper.  WS-DIGIT-TABLE gives the
095500*    value of a digit character as its table subscript less one,
095600*    found by SEARCH, the same lookup idiom used for the invoice
095700*    table itself - no intrinsic function is used anywhere in
095800*    this program.  The whole field must walk clean end to end;
095900*    a stray character or a second decimal point anywhere in the
096000*    field (C0225) turns off WS-PARSE-VALID-SW, and a field that
096100*    goes invalid commits zero rather than whatever partial
096200*    whole/fraction had been picked up before the bad character -
096300*    a half-parsed amount is exactly the wrong answer, not a
096400*    close one.
096500 C0220-WALK-SCRUB-DIGITS.
096600*
096700*        PBS-0291 fix: WS-PARSE-VALID-SW starts TRUE every call and is the
096800*        only thing C0225/C0230 ever turn off, never back on, so one bad
096900*        character anywhere in the field is final for that field.
097000
097100*
097200*    Reset every accumulator fresh for this field - nothing here carries
097300*    over from the previous money field's scrub.
097400     MOVE +1     TO WN-PARSE-SIGN
097500*    WN-PARSE-WHOLE picks up ZERO here.
097600     MOVE ZERO   TO WN-PARSE-WHOLE
097700*    Carry WN-PARSE-FRAC across from ZERO.
097800     MOVE ZERO   TO WN-PARSE-FRAC
097900*    Stuff ZERO into WN-PARSE-FRAC-DIGITS.
098000     MOVE ZERO   TO WN-PARSE-FRAC-DIGITS
098100*    Flip the switch - PARSE-NOT-SEEN-POINT.
098200     SET PARSE-NOT-SEEN-POINT TO TRUE
098300*    Flip the switch - PARSE-NOT-STOPPED.
098400     SET PARSE-NOT-STOPPED    TO TRUE
098500*    Flip the switch - PARSE-VALID.
098600     SET PARSE-VALID          TO TRUE
098700
098800*
098900*    One character per call, left to right, stopping at 14 characters
099000*    (the widest an amount field can be on the MASTER layout) or the
099100*    first character that ends the walk, clean or otherwise.
099200     PERFORM C0225-WALK-ONE-CHAR THRU C0225-WALK-ONE-CHAR-EXIT
099300         VARYING WN-SCRUB-LEN FROM 1 BY 1
099400         UNTIL WN-SCRUB-LEN > 14 OR PARSE-STOPPED
099500
099600*
099700*    Only a field that walked clean end to end reaches the COMPUTE -
099800*    see the C0210/C0220 banner comments above for the PBS-0291 history.
099900     IF PARSE-VALID
100000*
100100*    A single fraction digit means tenths, not hundredths - scale it up
100200*    before it goes into the COMPUTE below.
100300         IF WN-PARSE-FRAC-DIGITS = 1
100400             MULTIPLY 10 BY WN-PARSE-FRAC
100500         END-IF
100600         COMPUTE WN-SCRUB-NUMERIC-TEST ROUNDED =
100700             WN-PARSE-SIGN * (WN-PARSE-WHOLE +
100800                               (WN-PARSE-FRAC / 100))
100900     ELSE
101000*    WN-SCRUB-NUMERIC-TEST picks up ZERO here.
101100         MOVE ZERO TO WN-SCRUB-NUMERIC-TEST
101200     END-IF
101300     .
101400 C0220-WALK-SCRUB-DIGITS-EXIT.
101500     EXIT
101600     .
101700      
101800*****************************************************************
101900*    C0225 - examine one character of WC-SCRUB-RESULT during the
102000*    digit walk.  Driven by C0220 through an out-of-line
102100*    PERFORM VARYING, one character per call.
102200 C0225-WALK-ONE-CHAR.
102300*
102400*        Five outcomes per character: leading sign, first decimal point,
102500*        a repeated decimal point (invalid), trailing space (clean stop),
102600*        or a digit looked up in WC-DIGIT-ENTRY - anything else falls into
102700*        the SEARCH AT END branch and is also invalid.
102800
102900*
103000*    One character, picked off by reference modification rather than an
103100*    intrinsic function.
103200     MOVE WC-SCRUB-RESULT(WN-SCRUB-LEN:1) TO WC-PARSE-CHAR
103300
103400*
103500*    Sign is only recognised in the very first position - a minus sign
103600*    anywhere else in the field falls through to the SEARCH below and
103700*    fails it, which is the correct parse-or-zero behaviour for a
103800*    malformed field like '12-3'.
103900     IF WC-PARSE-CHAR = '-' AND WN-SCRUB-LEN = 1
104000*    Carry WN-PARSE-SIGN across from -1.
104100         MOVE -1 TO WN-PARSE-SIGN
104200     ELSE
104300*    Guard: WC-PARSE-CHAR = '.'.
104400         IF WC-PARSE-CHAR = '.'
104500*    Guard: PARSE-SEEN-POINT.
104600             IF PARSE-SEEN-POINT
104700*    Flip the switch - PARSE-STOPPED.
104800                 SET PARSE-STOPPED TO TRUE
104900*    Flip the switch - PARSE-INVALID.
105000                 SET PARSE-INVALID TO TRUE
105100             ELSE
105200*    Flip the switch - PARSE-SEEN-POINT.
105300                 SET PARSE-SEEN-POINT TO TRUE
105400             END-IF
105500         ELSE
105600*    Guard: WC-PARSE-CHAR = SPACE.
105700             IF WC-PARSE-CHAR = SPACE
105800*    Flip the switch - PARSE-STOPPED.
105900                 SET PARSE-STOPPED TO TRUE
106000             ELSE
106100                 SET DIGIT-IDX TO 1
106200                 SEARCH WC-DIGIT-ENTRY
106300                     AT END
106400*    Flip the switch - PARSE-STOPPED.
106500                         SET PARSE-STOPPED TO TRUE
106600*    Flip the switch - PARSE-INVALID.
106700                         SET PARSE-INVALID TO TRUE
106800                     WHEN WC-DIGIT-ENTRY(DIGIT-IDX)
106900                             = WC-PARSE-CHAR
107000*    Drop into C0230-APPLY-ONE-DIGIT.
107100                         PERFORM C0230-APPLY-ONE-DIGIT
107200                             THRU C0230-APPLY-ONE-DIGIT-EXIT
107300                 END-SEARCH
107400             END-IF
107500         END-IF
107600     END-IF
107700     .
107800 C0225-WALK-ONE-CHAR-EXIT.
107900     EXIT
108000     .
108100      
108200*****************************************************************
108300 C0230-APPLY-ONE-DIGIT.
108400*
108500*        WN-PARSE-FRAC-DIGITS caps the fraction at two places; a third and
108600*        later decimal digit is silently dropped from the fraction rather
108700*        than rejecting the field outright, matching how a cents amount
108800*        with a stray trailing digit is meant to round, not refuse.
108900      
109000*
109100*    WS-DIGIT-TABLE holds '0' through '9' at subscripts 1 through 10, so
109200*    the matched subscript less one is the digit's actual value.
109300     COMPUTE WN-PARSE-DIGIT = DIGIT-IDX - 1
109400      
109500*
109600*    Third and later fraction digits are dropped rather than rejecting
109700*    the whole field - see the C0230 banner above.
109800     IF PARSE-SEEN-POINT
109900*    Guard: WN-PARSE-FRAC-DIGITS < 2.
110000         IF WN-PARSE-FRAC-DIGITS < 2
110100             COMPUTE WN-PARSE-FRAC =
110200                     (WN-PARSE-FRAC * 10) + WN-PARSE-DIGIT
110300*    Roll 1 into the WN-PARSE-FRAC-DIGITS running total.
110400             ADD 1 TO WN-PARSE-FRAC-DIGITS
110500         END-IF
110600*
110700*    Still in the whole-number part of the field.
110800     ELSE
110900         COMPUTE WN-PARSE-WHOLE =
111000                 (WN-PARSE-WHOLE * 10) + WN-PARSE-DIGIT
111100     END-IF
111200     .
111300 C0230-APPLY-ONE-DIGIT-EXIT.
111400     EXIT
111500     .
111600      
111700*****************************************************************
111800*    C0300 - derive the invoice key, four branches in priority
111900*    order.  The ROW:: fallback uses the zero-based ordinal of
112000*    this line in the input, so it never collides across lines.
112100 C0300-DERIVE-INVOICE-KEY.
112200*
112300*        INVOICE-ID beats XERO-NO beats ROW-KEY beats the ROW:: ordinal
112400*        fallback - the first of the four that is non-blank on this line
112500*        wins, and every other line for the same invoice is expected to
112600*        carry the same winning value so they group together in C0400.
112700      
112800*
112900*    Cleared fresh for every line - nothing here is allowed to carry
113000*    over from the previous line's key.
113100     MOVE SPACE TO WC-DERIVED-KEY
113200      
113300*
113400*    First priority - an explicit invoice id on the line beats every
113500*    other grouping key.
113600     IF WC-INVOICE-ID NOT = SPACE
113700*    Stuff WC-INVOICE-ID into WC-DERIVED-KEY.
113800         MOVE WC-INVOICE-ID TO WC-DERIVED-KEY
113900     ELSE
114000*
114100*    Second priority - the Xero invoice number, prefixed so it can never
114200*    collide with a row key or an invoice id that happens to look the
114300*    same.
114400         IF WC-XERO-NO NOT = SPACE
114500             STRING 'XNO::' DELIMITED BY SIZE
114600                    WC-XERO-NO DELIMITED BY SIZE
114700                    INTO WC-DERIVED-KEY
114800         ELSE
114900*
115000*    Third priority - a row key supplied by the extract itself.
115100             IF WC-ROW-KEY NOT = SPACE
115200                 STRING 'KEY::' DELIMITED BY SIZE
115300                        WC-ROW-KEY DELIMITED BY SIZE
115400                        INTO WC-DERIVED-KEY
115500             ELSE
115600*
115700*    Last resort - this line simply becomes its own invoice, keyed by
115800*    its position in the input so two fallback lines never collide.
115900                 MOVE WN-ROW-ORDINAL TO WN-ROW-ORDINAL-EDIT
116000*
116100*    A straight MOVE of WN-ROW-ORDINAL-EDIT into WC-KEY-BODY is an
116200*    alphanumeric move - it would carry the zero-suppressed
116300*    picture's leading spaces right along with the digits, so the
116400*    key would read "ROW::      5" instead of "ROW::5".  Tally the
116500*    leading spaces, then STRING only the digits that are left.
116600                 MOVE ZERO TO WN-ORD-LEAD-SPACES
116700                 INSPECT WN-ROW-ORDINAL-EDIT
116800                     TALLYING WN-ORD-LEAD-SPACES
116900                         FOR LEADING SPACE
117000                 COMPUTE WN-ORD-BODY-LEN =
117100                         7 - WN-ORD-LEAD-SPACES
117200                 COMPUTE WN-ORD-BODY-START =
117300                         WN-ORD-LEAD-SPACES + 1
117400*    WC-KEY-PREFIX picks up 'ROW::' here.
117500                 MOVE 'ROW::' TO WC-KEY-PREFIX
117600                 MOVE SPACE TO WC-KEY-BODY
117700*    Carry the trimmed ordinal digits across into WC-KEY-BODY.
117800                 STRING
117900                     WN-ROW-ORDINAL-EDIT
118000                         (WN-ORD-BODY-START:WN-ORD-BODY-LEN)
118100                         DELIMITED BY SIZE
118200                     INTO WC-KEY-BODY
118300             END-IF
118400         END-IF
118500     END-IF
118600      
118700*
118800*    Advances regardless of which of the four branches above was taken,
118900*    so the ordinal always reflects the true line position in the
119000*    extract.
119100     ADD 1 TO WN-ROW-ORDINAL
119200     .
119300 C0300-DERIVE-INVOICE-KEY-EXIT.
119400     EXIT
119500     .
119600      
119700*****************************************************************
119800*    C0400 - locate the invoice aggregate for WC-DERIVED-KEY, or
119900*    append a new entry if this is the first line seen for it.
120000*    First-appearance order is preserved because new entries are
120100*    always appended at the current high-water mark.
120200 C0400-FIND-OR-ADD-INVOICE.
120300*
120400*        WN-TABLE-MAX guards the physical OCCURS limit of WS-INV-ENTRY;
120500*        a table already full on this key still finds it fine through the
120600*        SEARCH above - only a genuinely new key is turned away, with the
120700*        same kind of operator-visible DISPLAY warning the six distinct-
120800*        value lists got under PBS-0288 below.
120900      
121000*
121100*    An empty table can't contain the key by definition - skip the
121200*    SEARCH entirely rather than searching zero entries.
121300     SET KEY-NOT-FOUND TO TRUE
121400      
121500*    Guard: WN-INV-ENTRY-COUNT > ZERO.
121600     IF WN-INV-ENTRY-COUNT > ZERO
121700         SET INV-IDX TO 1
121800         SEARCH WS-INV-ENTRY
121900             AT END
122000*    Flip the switch - KEY-NOT-FOUND.
122100                 SET KEY-NOT-FOUND TO TRUE
122200             WHEN TI-KEY(INV-IDX) = WC-DERIVED-KEY
122300*    Flip the switch - KEY-FOUND.
122400                 SET KEY-FOUND TO TRUE
122500         END-SEARCH
122600     END-IF
122700      
122800*    Guard: KEY-NOT-FOUND.
122900     IF KEY-NOT-FOUND
123000*
123100*    Table is full and this is a genuinely new key - warn and reuse the
123200*    last slot rather than growing the table or abending; the line's
123300*    totals land against the wrong invoice, which is why the warning
123400*    matters.
123500         IF WN-INV-ENTRY-COUNT >= WN-TABLE-MAX
123600*    Flip the switch - INVOICE-TABLE-FULL.
123700             SET INVOICE-TABLE-FULL TO TRUE
123800             DISPLAY
123900              'PBSINVMAST - INVOICE TABLE FULL, LINE SKIPPED'
124000*    Stuff WN-INV-ENTRY-COUNT into INV-IDX.
124100             MOVE WN-INV-ENTRY-COUNT TO INV-IDX
124200         ELSE
124300*
124400*    Genuinely new key, room left - append at the high-water mark so
124500*    D0100 below writes invoices out in first-appearance order.
124600             ADD 1 TO WN-INV-ENTRY-COUNT
124700             SET INV-IDX TO WN-INV-ENTRY-COUNT
124800*
124900*    A plain MOVE SPACE here is a group move - it would stamp the
125000*    space byte into TI-LINE-COUNT, the five TI-*-CNT subscript
125100*    counters and the four COMP-3 money totals alike, none of
125200*    which is a legal binary or packed-decimal zero.  INITIALIZE
125300*    clears alphanumeric subfields to SPACE and numeric ones to a
125400*    proper zero, so C0500's first ADD below lands on a clean
125500*    total instead of corrupted COMP/COMP-3 storage.
125600             INITIALIZE WS-INV-ENTRY(INV-IDX)
125700*    Carry TI-KEY(INV-IDX) across from WC-DERIVED-KEY.
125800             MOVE WC-DERIVED-KEY TO TI-KEY(INV-IDX)
125900*    Stuff SPACE into TI-INVOICE-DATE(INV-IDX).
126000             MOVE SPACE TO TI-INVOICE-DATE(INV-IDX)
126100         END-IF
126200     END-IF
126300     .
126400 C0400-FIND-OR-ADD-INVOICE-EXIT.
126500     EXIT
126600     .
126700      
126800*****************************************************************
126900*    C0500 - apply every accumulation rule for this line onto
127000*    the table entry found/added by C0400.
127100 C0500-ACCUMULATE-LINE.
127200*
127300*        Everything from here down runs once per MASTER line against
127400*        whichever table entry C0400 just found or added.  First-seen-
127500*        wins fields (TI-YEAR, TI-TYPE and the rest through TI-CURRENCY)
127600*        are only ever moved in while still blank; the four money totals
127700*        add unconditionally on every line, clean field or zeroed-out
127800*        field alike, which is exactly why C0220/C0225 have to be right -
127900*        a bad amount that silently kept a partial value would misstate
128000*        every running total built here.
128100      
128200*
128300*    Earliest line date wins for the invoice date shown on the summary -
128400*    first one in sets it, every later line only overwrites it if its
128500*    own date is earlier still.
128600     IF TI-INVOICE-DATE(INV-IDX) = SPACE
128700*    TI-INVOICE-DATE(INV-IDX) picks up WC-LINE-DATE here.
128800         MOVE WC-LINE-DATE TO TI-INVOICE-DATE(INV-IDX)
128900     ELSE
129000*    Guard: WC-LINE-DATE NOT = SPACE.
129100         IF WC-LINE-DATE NOT = SPACE
129200             AND WC-LINE-DATE < TI-INVOICE-DATE(INV-IDX)
129300*    Carry TI-INVOICE-DATE(INV-IDX) across from WC-LINE-DATE.
129400             MOVE WC-LINE-DATE TO TI-INVOICE-DATE(INV-IDX)
129500         END-IF
129600     END-IF
129700      
129800*
129900*    First-seen-wins for every one of these descriptive fields - once
130000*    set from the first line for this invoice, later lines never
130100*    overwrite them even if they differ.
130200     IF TI-YEAR(INV-IDX) = SPACE
130300*    Stuff WC-YEAR into TI-YEAR(INV-IDX).
130400         MOVE WC-YEAR TO TI-YEAR(INV-IDX)
130500     END-IF
130600*
130700*    Ledger transaction type - invoice, credit note and so on.
130800     IF TI-TYPE(INV-IDX) = SPACE
130900*    TI-TYPE(INV-IDX) picks up WC-TYPE here.
131000         MOVE WC-TYPE TO TI-TYPE(INV-IDX)
131100     END-IF
131200*
131300*    Xero invoice number, if this line carried one.
131400     IF TI-XERO-NO(INV-IDX) = SPACE
131500*    Carry TI-XERO-NO(INV-IDX) across from WC-XERO-NO.
131600         MOVE WC-XERO-NO TO TI-XERO-NO(INV-IDX)
131700     END-IF
131800*
131900*    Explicit invoice id, if this line carried one.
132000     IF TI-INVOICE-ID(INV-IDX) = SPACE
132100*    Stuff WC-INVOICE-ID into TI-INVOICE-ID(INV-IDX).
132200         MOVE WC-INVOICE-ID TO TI-INVOICE-ID(INV-IDX)
132300     END-IF
132400*
132500*    Debtor name, first seen.
132600     IF TI-CONTACT(INV-IDX) = SPACE
132700*    TI-CONTACT(INV-IDX) picks up WC-CONTACT here.
132800         MOVE WC-CONTACT TO TI-CONTACT(INV-IDX)
132900     END-IF
133000*
133100*    Free-text reference field, first seen - see the 1987 CHANGE LOG
133200*    entry for why this field matters to syndicate billing.
133300     IF TI-REFERENCE(INV-IDX) = SPACE
133400*    Carry TI-REFERENCE(INV-IDX) across from WC-REFERENCE.
133500         MOVE WC-REFERENCE TO TI-REFERENCE(INV-IDX)
133600     END-IF
133700*
133800*    Currency code, first seen.
133900     IF TI-CURRENCY(INV-IDX) = SPACE
134000*    Stuff WC-CURRENCY into TI-CURRENCY(INV-IDX).
134100         MOVE WC-CURRENCY TO TI-CURRENCY(INV-IDX)
134200     END-IF
134300      
134400*
134500*    Running count of MASTER lines rolled into this invoice - shown on
134600*    the summary so a reviewer can sanity-check the line count against
134700*    what Xero itself reports for the invoice.
134800     ADD 1 TO TI-LINE-COUNT(INV-IDX)
134900      
135000*
135100*    Unconditional add, every line, clean amount or zeroed-by-C0220
135200*    amount alike - there is no skip-this-line path once C0400 has
135300*    found or added the table entry.
135400     ADD WN-LINE-AMOUNT TO TI-LINE-AMOUNT-TOTAL(INV-IDX)
135500*    Roll WN-TAX-AMOUNT into the TI-TAX-AMOUNT-TOTAL running total.
135600     ADD WN-TAX-AMOUNT  TO TI-TAX-AMOUNT-TOTAL(INV-IDX)
135700*    Roll WN-AMOUNT-AUD into the TI-AMOUNT-AUD-TOTAL running total.
135800     ADD WN-AMOUNT-AUD  TO TI-AMOUNT-AUD-TOTAL(INV-IDX)
135900*    Roll WN-GST-AUD into the TI-GST-AUD-TOTAL(INV-IDX) running total.
136000     ADD WN-GST-AUD     TO TI-GST-AUD-TOTAL(INV-IDX)
136100      
136200*
136300*    Three distinct-value roll-ups fire only when the source field is
136400*    non-blank on this line - a blank horse/progeny/category never adds
136500*    an empty entry to the list.
136600     IF WC-HORSE-RESOLVED NOT = SPACE
136700*    Hand off to C0510-ADD-HORSE.
136800         PERFORM C0510-ADD-HORSE THRU C0510-ADD-HORSE-EXIT
136900     END-IF
137000*
137100*    Progeny roll-up.
137200     IF WC-PROGENY NOT = SPACE
137300*    Drop into C0520-ADD-PROGENY.
137400         PERFORM C0520-ADD-PROGENY THRU C0520-ADD-PROGENY-EXIT
137500     END-IF
137600*
137700*    Cost-centre category bucket roll-up - see the 1989 CHANGE LOG
137800*    entry.
137900     IF WC-CATEGORY-BUCKET NOT = SPACE
138000*    Hand off to C0530-ADD-CATEGORY.
138100         PERFORM C0530-ADD-CATEGORY THRU C0530-ADD-CATEGORY-EXIT
138200     END-IF
138300      
138400*
138500*    Once any line for this invoice sets the flag it stays set -
138600     IF WC-UNTRACKED-FLAG NOT = SPACE
138700*    TI-ANY-UNTRACKED(INV-IDX) picks up 'Y' here.
138800         MOVE 'Y' TO TI-ANY-UNTRACKED(INV-IDX)                    PBS-0267
138900     END-IF
139000*
139100*    Untracked-reason roll-up - only meaningful alongside a set
139200*    TI-ANY-UNTRACKED flag, but accumulated independently of it.
139300     IF WC-UNTRACKED-REASON NOT = SPACE
139400*    Drop into C0540-ADD-REASON.
139500         PERFORM C0540-ADD-REASON THRU C0540-ADD-REASON-EXIT
139600     END-IF
139700*
139800*    Reviewer-decision roll-up.
139900     IF WC-REVIEWER-DECISION NOT = SPACE
140000*    Hand off to C0550-ADD-DECISION.
140100         PERFORM C0550-ADD-DECISION THRU C0550-ADD-DECISION-EXIT
140200     END-IF
140300*
140400*    Reviewer-notes roll-up - 1996 CHANGE LOG addition, widened again
140500*    under PBS-0244.
140600     IF WC-REVIEWER-NOTES NOT = SPACE
140700*    Drop into C0560-ADD-NOTES.
140800         PERFORM C0560-ADD-NOTES THRU C0560-ADD-NOTES-EXIT
140900     END-IF
141000      
141100*
141200*    Same any-line-sets-it-for-good shape as the untracked flag above.
141300     IF WC-HAS-ATTACHMENTS NOT = SPACE
141400*    Carry TI-HAS-ATTACH-ANY(INV-IDX) across from 'Y'.
141500         MOVE 'Y' TO TI-HAS-ATTACH-ANY(INV-IDX)                   PBS-0267
141600     END-IF
141700      
141800*
141900*    First-seen-wins again, same shape as the descriptive fields in
142000*    C0500 above, kept separate here because these two fields are not
142100*    set from C0100 directly.
142200     IF TI-FIRST-XERO-LINK(INV-IDX) = SPACE
142300*    Guard: WC-XERO-LINK NOT = SPACE.
142400         IF WC-XERO-LINK NOT = SPACE
142500*    Stuff WC-XERO-LINK into TI-FIRST-XERO-LINK(INV-IDX).
142600             MOVE WC-XERO-LINK TO TI-FIRST-XERO-LINK(INV-IDX)
142700         END-IF
142800     END-IF
142900*
143000*    First non-blank source document reference, same first-seen shape
143100*    as the Xero link above.
143200     IF TI-FIRST-SOURCE-DOC(INV-IDX) = SPACE
143300*    Guard: WC-SOURCE-DOC NOT = SPACE.
143400         IF WC-SOURCE-DOC NOT = SPACE
143500*    TI-FIRST-SOURCE-DOC(INV-IDX) picks up WC-SOURCE-DOC here.
143600             MOVE WC-SOURCE-DOC TO TI-FIRST-SOURCE-DOC(INV-IDX)
143700         END-IF
143800     END-IF
143900     .
144000 C0500-ACCUMULATE-LINE-EXIT.
144100     EXIT
144200     .
144300      
144400*****************************************************************
144500 C0510-ADD-HORSE.
144600*
144700*        Distinct-value accumulation, PBS-0288 pattern: search the list
144800*        already held for this invoice, add only if not already present,
144900*        warn instead of truncating silently once the 25-entry table is
145000*        full.  C0520 through C0560 below repeat the identical shape for
145100*        progeny, category bucket, untracked reason, reviewer decision and
145200*        reviewer notes respectively.
145300      
145400*
145500*    Linear SEARCH against this invoice's own horse list only - lists
145600*    are per invoice, never shared or compared across invoices.
145700     SET KEY-NOT-FOUND TO TRUE
145800*    Guard: TI-HORSE-CNT(INV-IDX) > ZERO.
145900     IF TI-HORSE-CNT(INV-IDX) > ZERO
146000         SET HORSE-IDX TO 1
146100         SEARCH TI-HORSE-LIST(INV-IDX)
146200             AT END
146300*    Flip the switch - KEY-NOT-FOUND.
146400                 SET KEY-NOT-FOUND TO TRUE
146500             WHEN TI-HORSE-LIST(INV-IDX, HORSE-IDX)
146600                     = WC-HORSE-RESOLVED
146700*    Flip the switch - KEY-FOUND.
146800                 SET KEY-FOUND TO TRUE
146900         END-SEARCH
147000     END-IF
147100      
147200*    Guard: KEY-NOT-FOUND.
147300     IF KEY-NOT-FOUND
147400*    Guard: TI-HORSE-CNT(INV-IDX) < 25.
147500         IF TI-HORSE-CNT(INV-IDX) < 25
147600*    Roll 1 into the TI-HORSE-CNT(INV-IDX) running total.
147700             ADD 1 TO TI-HORSE-CNT(INV-IDX)
147800             MOVE WC-HORSE-RESOLVED
147900                 TO TI-HORSE-LIST(INV-IDX, TI-HORSE-CNT(INV-IDX))
148000         ELSE
148100             DISPLAY
148200              'PBSINVMAST - HORSE LIST FULL, VALUE SKIPPED'       PBS-0288
148300         END-IF
148400     END-IF
148500     .
148600 C0510-ADD-HORSE-EXIT.
148700     EXIT
148800     .
148900      
149000*****************************************************************
149100 C0520-ADD-PROGENY.
149200      
149300*    Flip the switch - KEY-NOT-FOUND.
149400     SET KEY-NOT-FOUND TO TRUE
149500*    Guard: TI-PROGENY-CNT(INV-IDX) > ZERO.
149600     IF TI-PROGENY-CNT(INV-IDX) > ZERO
149700         SET PROGENY-IDX TO 1
149800         SEARCH TI-PROGENY-LIST(INV-IDX)
149900             AT END
150000*    Flip the switch - KEY-NOT-FOUND.
150100                 SET KEY-NOT-FOUND TO TRUE
150200             WHEN TI-PROGENY-LIST(INV-IDX, PROGENY-IDX)
150300                     = WC-PROGENY
150400*    Flip the switch - KEY-FOUND.
150500                 SET KEY-FOUND TO TRUE
150600         END-SEARCH
150700     END-IF
150800      
150900*    Guard: KEY-NOT-FOUND.
151000     IF KEY-NOT-FOUND
151100*    Guard: TI-PROGENY-CNT(INV-IDX) < 25.
151200         IF TI-PROGENY-CNT(INV-IDX) < 25
151300*    Roll 1 into the TI-PROGENY-CNT(INV-IDX) running total.
151400             ADD 1 TO TI-PROGENY-CNT(INV-IDX)
151500             MOVE WC-PROGENY
151600                 TO TI-PROGENY-LIST(INV-IDX, TI-PROGENY-CNT(INV-IDX))
151700         ELSE
151800             DISPLAY
151900              'PBSINVMAST - PROGENY LIST FULL, VALUE SKIPPED'     PBS-0288
152000         END-IF
152100     END-IF
152200     .
152300 C0520-ADD-PROGENY-EXIT.
152400     EXIT
152500     .
152600      
152700*****************************************************************
152800 C0530-ADD-CATEGORY.
152900      
153000*    Flip the switch - KEY-NOT-FOUND.
153100     SET KEY-NOT-FOUND TO TRUE
153200*    Guard: TI-CATEGORY-CNT(INV-IDX) > ZERO.
153300     IF TI-CATEGORY-CNT(INV-IDX) > ZERO
153400         SET CATEGORY-IDX TO 1
153500         SEARCH TI-CATEGORY-LIST(INV-IDX)
153600             AT END
153700*    Flip the switch - KEY-NOT-FOUND.
153800                 SET KEY-NOT-FOUND TO TRUE
153900             WHEN TI-CATEGORY-LIST(INV-IDX, CATEGORY-IDX)
154000                     = WC-CATEGORY-BUCKET
154100*    Flip the switch - KEY-FOUND.
154200                 SET KEY-FOUND TO TRUE
154300         END-SEARCH
154400     END-IF
154500      
154600*    Guard: KEY-NOT-FOUND.
154700     IF KEY-NOT-FOUND
154800*    Guard: TI-CATEGORY-CNT(INV-IDX) < 25.
154900         IF TI-CATEGORY-CNT(INV-IDX) < 25
155000*    Roll 1 into the TI-CATEGORY-CNT(INV-IDX) running total.
155100             ADD 1 TO TI-CATEGORY-CNT(INV-IDX)
155200             MOVE WC-CATEGORY-BUCKET
155300                 TO TI-CATEGORY-LIST(INV-IDX, TI-CATEGORY-CNT(INV-IDX))
155400         ELSE
155500             DISPLAY
155600              'PBSINVMAST - CATEGORY LIST FULL, VALUE SKIPPED'    PBS-0288
155700         END-IF
155800     END-IF
155900     .
156000 C0530-ADD-CATEGORY-EXIT.
156100     EXIT
156200     .
156300      
156400*****************************************************************
156500 C0540-ADD-REASON.
156600      
156700*    Flip the switch - KEY-NOT-FOUND.
156800     SET KEY-NOT-FOUND TO TRUE
156900*    Guard: TI-REASON-CNT(INV-IDX) > ZERO.
157000     IF TI-REASON-CNT(INV-IDX) > ZERO
157100         SET REASON-IDX TO 1
157200         SEARCH TI-REASON-LIST(INV-IDX)
157300             AT END
157400*    Flip the switch - KEY-NOT-FOUND.
157500                 SET KEY-NOT-FOUND TO TRUE
157600             WHEN TI-REASON-LIST(INV-IDX, REASON-IDX)
157700                     = WC-UNTRACKED-REASON
157800*    Flip the switch - KEY-FOUND.
157900                 SET KEY-FOUND TO TRUE
158000         END-SEARCH
158100     END-IF
158200      
158300*    Guard: KEY-NOT-FOUND.
158400     IF KEY-NOT-FOUND
158500*    Guard: TI-REASON-CNT(INV-IDX) < 25.
158600         IF TI-REASON-CNT(INV-IDX) < 25
158700*    Roll 1 into the TI-REASON-CNT(INV-IDX) running total.
158800             ADD 1 TO TI-REASON-CNT(INV-IDX)
158900             MOVE WC-UNTRACKED-REASON
159000                 TO TI-REASON-LIST(INV-IDX, TI-REASON-CNT(INV-IDX))
159100         ELSE
159200             DISPLAY
159300              'PBSINVMAST - REASON LIST FULL, VALUE SKIPPED'      PBS-0288
159400         END-IF
159500     END-IF
159600     .
159700 C0540-ADD-REASON-EXIT.
159800     EXIT
159900     .
160000      
160100*****************************************************************
160200 C0550-ADD-DECISION.
160300      
160400*    Flip the switch - KEY-NOT-FOUND.
160500     SET KEY-NOT-FOUND TO TRUE
160600*    Guard: TI-DECISION-CNT(INV-IDX) > ZERO.
160700     IF TI-DECISION-CNT(INV-IDX) > ZERO
160800         SET DECISION-IDX TO 1
160900         SEARCH TI-DECISION-LIST(INV-IDX)
161000             AT END
161100*    Flip the switch - KEY-NOT-FOUND.
161200                 SET KEY-NOT-FOUND TO TRUE
161300             WHEN TI-DECISION-LIST(INV-IDX, DECISION-IDX)
161400                     = WC-REVIEWER-DECISION
161500*    Flip the switch - KEY-FOUND.
161600                 SET KEY-FOUND TO TRUE
161700         END-SEARCH
161800     END-IF
161900      
162000*    Guard: KEY-NOT-FOUND.
162100     IF KEY-NOT-FOUND
162200*    Guard: TI-DECISION-CNT(INV-IDX) < 25.
162300         IF TI-DECISION-CNT(INV-IDX) < 25
162400*    Roll 1 into the TI-DECISION-CNT(INV-IDX) running total.
162500             ADD 1 TO TI-DECISION-CNT(INV-IDX)
162600             MOVE WC-REVIEWER-DECISION
162700                 TO TI-DECISION-LIST(INV-IDX, TI-DECISION-CNT(INV-IDX))
162800         ELSE
162900             DISPLAY
163000              'PBSINVMAST - DECISION LIST FULL, VALUE SKIPPED'    PBS-0288
163100         END-IF
163200     END-IF
163300     .
163400 C0550-ADD-DECISION-EXIT.
163500     EXIT
163600     .
163700      
163800*****************************************************************
163900 C0560-ADD-NOTES.
164000      
164100*    Flip the switch - KEY-NOT-FOUND.
164200     SET KEY-NOT-FOUND TO TRUE
164300*    Guard: TI-NOTES-CNT(INV-IDX) > ZERO.
164400     IF TI-NOTES-CNT(INV-IDX) > ZERO
164500         SET NOTES-IDX TO 1
164600         SEARCH TI-NOTES-LIST(INV-IDX)
164700             AT END
164800*    Flip the switch - KEY-NOT-FOUND.
164900                 SET KEY-NOT-FOUND TO TRUE
165000             WHEN TI-NOTES-LIST(INV-IDX, NOTES-IDX)
165100                     = WC-REVIEWER-NOTES
165200*    Flip the switch - KEY-FOUND.
165300                 SET KEY-FOUND TO TRUE
165400         END-SEARCH
165500     END-IF
165600      
165700*    Guard: KEY-NOT-FOUND.
165800     IF KEY-NOT-FOUND
165900*    Guard: TI-NOTES-CNT(INV-IDX) < 25.
166000         IF TI-NOTES-CNT(INV-IDX) < 25
166100*    Roll 1 into the TI-NOTES-CNT(INV-IDX) running total.
166200             ADD 1 TO TI-NOTES-CNT(INV-IDX)
166300             MOVE WC-REVIEWER-NOTES
166400                 TO TI-NOTES-LIST(INV-IDX, TI-NOTES-CNT(INV-IDX))
166500         ELSE
166600             DISPLAY
166700              'PBSINVMAST - NOTES LIST FULL, VALUE SKIPPED'       PBS-0288
166800         END-IF
166900     END-IF
167000     .
167100 C0560-ADD-NOTES-EXIT.
167200     EXIT
167300     .
167400      
167500*****************************************************************
167600*    D0100 - drive the output pass over the invoice table in
167700*    first-appearance (table) order.  BATCH FLOW step 4.
167800 D0100-WRITE-INVOICE-MASTER.
167900*
168000*        A run that built zero table entries (every MASTER line rejected
168100*        somehow, or a genuinely empty file) still opens and closes
168200*        INVMASTFILE - an empty output file is a valid result, not an
168300*        error, for an invoice-free extract.
168400      
168500*
168600*    BATCH FLOW step 4 - the in-memory table is complete by the time
168700*    this paragraph runs; nothing here changes a table entry, it only
168800*    flattens and writes what is already there.
168900     MOVE 'D0100-WRITE-INVOICE-MASTER' TO wc-msg-para
169000      
169100*    Open INVMASTFILE for this run.
169200     OPEN OUTPUT INVMASTFILE
169300*    Guard: NOT INVMAST-OK.
169400     IF NOT INVMAST-OK
169500*    Carry wc-msg-filests across from WS-INVMAST-FS.
169600         MOVE WS-INVMAST-FS  TO wc-msg-filests
169700*    Stuff 'INVMASTFILE' into wc-msg-tblcurs.
169800         MOVE 'INVMASTFILE'  TO wc-msg-tblcurs
169900*    Hand off to Z0900-FILE-ERROR-ROUTINE.
170000         PERFORM Z0900-FILE-ERROR-ROUTINE
170100                 THRU Z0900-FILE-ERROR-ROUTINE-EXIT
170200     END-IF
170300      
170400*
170500*    Driving PERFORM over the whole table in physical (first-appearance)
170600*    order - INV-IDX is the shared subscript D0600 and everything it
170700*    calls use throughout.
170800     IF WN-INV-ENTRY-COUNT > ZERO
170900*    Drop into D0600-FORMAT-AND-WRITE-SUMMARY.
171000         PERFORM D0600-FORMAT-AND-WRITE-SUMMARY
171100                 THRU D0600-FORMAT-AND-WRITE-SUMMARY-EXIT
171200             VARYING INV-IDX FROM 1 BY 1
171300             UNTIL INV-IDX > WN-INV-ENTRY-COUNT
171400     END-IF
171500      
171600*    Done with INVMASTFILE.
171700     CLOSE INVMASTFILE
171800     .
171900 D0100-WRITE-INVOICE-MASTER-EXIT.
172000     EXIT
172100     .
172200      
172300*****************************************************************
172400*    D0200 - generic distinct-list bubble sort.  The caller has
172500*    already loaded WJ-MEMBER(1:WN-JOIN-COUNT) and set
172600*    WN-JOIN-WIDTH to the significant width of each member.
172700 D0200-SORT-JOIN-LIST.
172800*
172900*        Bubble sort, not a SORT verb - the six distinct-value lists live
173000*        entirely in working storage and are at most 25 entries long, so
173100*        a bubble sort costs nothing worth avoiding and needs no SD/sort
173200*        work file.
173300      
173400*
173500*    Runs at least one pass even on a one-member list; D0210 below sets
173600*    JOIN-SORTED on a no-swap pass and the loop ends there.
173700     SET JOIN-NOT-SORTED TO TRUE
173800*    Hand off to D0210-ONE-BUBBLE-PASS.
173900     PERFORM D0210-ONE-BUBBLE-PASS THRU D0210-ONE-BUBBLE-PASS-EXIT
174000         UNTIL JOIN-SORTED
174100     .
174200 D0200-SORT-JOIN-LIST-EXIT.
174300     EXIT
174400     .
174500      
174600*****************************************************************
174700*    D0210 - one pass of the bubble sort.  Driven by D0200 through
174800*    an out-of-line PERFORM UNTIL; a pass that makes no swap sets
174900*    JOIN-SORTED and ends the sort.
175000 D0210-ONE-BUBBLE-PASS.
175100      
175200*
175300*    A one-member (or empty) list is already sorted by definition -
175400*    skip the pass rather than running a compare against itself.
175500     SET JOIN-SORTED TO TRUE
175600*    Guard: WN-JOIN-COUNT > 1.
175700     IF WN-JOIN-COUNT > 1
175800*    Drop into D0220-COMPARE-SWAP.
175900         PERFORM D0220-COMPARE-SWAP THRU D0220-COMPARE-SWAP-EXIT
176000             VARYING WN-JOIN-OUTER FROM 1 BY 1
176100             UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT - 1
176200     END-IF
176300     .
176400 D0210-ONE-BUBBLE-PASS-EXIT.
176500     EXIT
176600     .
176700      
176800*****************************************************************
176900*    D0220 - compare one adjacent pair and swap if out of order.
177000*    Driven by D0210 through an out-of-line PERFORM VARYING.
177100 D0220-COMPARE-SWAP.
177200*
177300*        WJ-SWAP-HOLD is the temporary slot for the classic three-move
177400*        swap; no intrinsic FUNCTION and no unstructured GO TO needed for
177500*        a compare this simple.
177600      
177700*
177800*    Straight alphabetic compare on the full WJ-MEMBER width - trailing
177900*    pad on a shorter member never changes the compare result since
178000*    SPACE sorts after every printable character this data ever holds.
178100     IF WJ-MEMBER(WN-JOIN-OUTER) > WJ-MEMBER(WN-JOIN-OUTER + 1)
178200*    WJ-SWAP-HOLD picks up WJ-MEMBER(WN-JOIN-OUTER) here.
178300         MOVE WJ-MEMBER(WN-JOIN-OUTER)     TO WJ-SWAP-HOLD
178400         MOVE WJ-MEMBER(WN-JOIN-OUTER + 1) TO WJ-MEMBER(WN-JOIN-OUTER)
178500*    Stuff WJ-SWAP-HOLD into WJ-MEMBER(WN-JOIN-OUTER.
178600         MOVE WJ-SWAP-HOLD             TO WJ-MEMBER(WN-JOIN-OUTER + 1)
178700*    Flip the switch - JOIN-NOT-SORTED.
178800         SET JOIN-NOT-SORTED TO TRUE
178900     END-IF
179000     .
179100 D0220-COMPARE-SWAP-EXIT.
179200     EXIT
179300     .
179400      
179500*****************************************************************
179600*    D0300 - join the (now sorted) WJ-MEMBER(1:WN-JOIN-COUNT)
179700*    list into WJ-RESULT, members separated by '; '.  Empty
179800*    list leaves WJ-RESULT blank.  Each member is trimmed of
179900*    its trailing pad through INSPECT ... TALLYING rather than
180000*    an intrinsic function, since a member may itself contain
180100*    embedded spaces (a two-word horse name) and so cannot be
180200*    safely STRING-delimited on the first space found.
180300 D0300-JOIN-LIST.
180400*
180500*        WN-RESULT-LEN tracks the STRING pointer across every call to
180600*        D0310 below so members land back to back with their separator,
180700*        not each starting over at column one of WJ-RESULT.
180800      
180900*
181000*    WN-RESULT-LEN is the STRING pointer, starting at column one of an
181100*    emptied-out WJ-RESULT.
181200     MOVE SPACE TO WJ-RESULT
181300*    WN-RESULT-LEN picks up 1 here.
181400     MOVE 1     TO WN-RESULT-LEN
181500      
181600*
181700*    An empty list leaves WJ-RESULT exactly as just cleared - blank,
181800*    which is the correct joined-list reading for zero distinct values.
181900     IF WN-JOIN-COUNT > ZERO
182000*    Hand off to D0310-JOIN-ONE-MEMBER.
182100         PERFORM D0310-JOIN-ONE-MEMBER
182200                 THRU D0310-JOIN-ONE-MEMBER-EXIT
182300             VARYING WN-JOIN-OUTER FROM 1 BY 1
182400             UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
182500     END-IF
182600     .
182700 D0300-JOIN-LIST-EXIT.
182800     EXIT
182900     .
183000      
183100*****************************************************************
183200*    D0310 - append one member (preceded by a '; ' separator if
183300*    not the first) onto WJ-RESULT.  Driven by D0300 through an
183400*    out-of-line PERFORM VARYING.
183500 D0310-JOIN-ONE-MEMBER.
183600*
183700*        WN-TRAIL-SPACES/WN-MEMBER-LEN trim the trailing pad off this one
183800*        member before it goes into the STRING - an untrimmed member would
183900*        leave a block of spaces in the middle of the joined list instead
184000*        of a clean '; ' separated string.
184100      
184200*
184300*    Separator only goes in ahead of the second and later members - the
184400*    first member starts the string with no leading '; '.
184500     IF WN-JOIN-OUTER > 1
184600         STRING '; ' DELIMITED BY SIZE
184700             INTO WJ-RESULT
184800             WITH POINTER WN-RESULT-LEN
184900     END-IF
185000      
185100*
185200*    Recomputed fresh for every member; INSPECT TALLYING is this shop's
185300*    house idiom for a trim, used in place of an intrinsic function.
185400     MOVE ZERO TO WN-TRAIL-SPACES
185500     INSPECT WJ-MEMBER(WN-JOIN-OUTER)(1:WN-JOIN-WIDTH)
185600         TALLYING WN-TRAIL-SPACES FOR TRAILING SPACE
185700     COMPUTE WN-MEMBER-LEN =
185800             WN-JOIN-WIDTH - WN-TRAIL-SPACES
185900*    Guard: WN-MEMBER-LEN < 1.
186000     IF WN-MEMBER-LEN < 1
186100*    Carry WN-MEMBER-LEN across from 1.
186200         MOVE 1 TO WN-MEMBER-LEN
186300     END-IF
186400      
186500     STRING WJ-MEMBER(WN-JOIN-OUTER)(1:WN-MEMBER-LEN)
186600             DELIMITED BY SIZE
186700         INTO WJ-RESULT
186800         WITH POINTER WN-RESULT-LEN
186900     .
187000 D0310-JOIN-ONE-MEMBER-EXIT.
187100     EXIT
187200     .
187300      
187400*****************************************************************
187500*    D0600 - flatten one invoice table entry into WS-OUT-INVOICE
187600*    and WRITE it.  Money totals move straight across (COMP-3
187700*    to DISPLAY, both S9(11)V99 - no edit needed beyond the
187800*    sign).  Each distinct-value list is sorted and joined in
187900*    turn through the shared D0200/D0300 work area.
188000 D0600-FORMAT-AND-WRITE-SUMMARY.
188100*
188200*        Driven by D0100 once per table entry.  The six distinct-value
188300*        lists are sorted and joined one after another through the same
188400*        D0200/D0300/D0610-D0660 work area - WJ-RESULT is moved out to its
188500*        WO- field immediately after each join, before the next list
188600*        overwrites the shared area.
188700      
188800*
188900*    Descriptive and money fields copied straight from the table entry
189000*    into the WO- output work area - no transformation needed beyond
189100*    the COMP-3 to DISPLAY move on the money fields.
189200     MOVE TI-KEY(INV-IDX)           TO WO-KEY
189300*
189400     MOVE TI-YEAR(INV-IDX)          TO WO-YEAR
189500*    Stuff TI-TYPE(INV-IDX) into WO-TYPE.
189600     MOVE TI-TYPE(INV-IDX)          TO WO-TYPE
189700*    WO-XERO-NO picks up TI-XERO-NO(INV-IDX) here.
189800     MOVE TI-XERO-NO(INV-IDX)       TO WO-XERO-NO
189900*    Carry WO-INVOICE-ID across from TI-INVOICE-ID(INV-IDX).
190000     MOVE TI-INVOICE-ID(INV-IDX)    TO WO-INVOICE-ID
190100*    Stuff TI-CONTACT(INV-IDX) into WO-CONTACT.
190200     MOVE TI-CONTACT(INV-IDX)       TO WO-CONTACT
190300*    WO-REFERENCE picks up TI-REFERENCE(INV-IDX) here.
190400     MOVE TI-REFERENCE(INV-IDX)     TO WO-REFERENCE
190500*    Carry WO-CURRENCY across from TI-CURRENCY(INV-IDX).
190600     MOVE TI-CURRENCY(INV-IDX)      TO WO-CURRENCY
190700*    Stuff TI-INVOICE-DATE(INV-IDX) into WO-INVOICE-DATE.
190800     MOVE TI-INVOICE-DATE(INV-IDX)  TO WO-INVOICE-DATE
190900*
191000*    Joined list fields (WO-HORSES etc.) were already built by the six
191100*    D0600 blocks above - this final stretch only copies the flattened
191200*    work area across to the real output record fields.
191300     MOVE TI-LINE-COUNT(INV-IDX)    TO WO-LINE-COUNT
191400*    WO-LINE-AMOUNT-TOTAL picks up TI-LINE-AMOUNT-TOTAL(INV-IDX) here.
191500     MOVE TI-LINE-AMOUNT-TOTAL(INV-IDX) TO WO-LINE-AMOUNT-TOTAL
191600*    Carry WO-TAX-AMOUNT-TOTAL across from TI-TAX-AMOUNT-TOTAL(INV-IDX).
191700     MOVE TI-TAX-AMOUNT-TOTAL(INV-IDX)  TO WO-TAX-AMOUNT-TOTAL
191800*    Stuff TI-AMOUNT-AUD-TOTAL(INV-IDX) into WO-AMOUNT-AUD-TOTAL.
191900     MOVE TI-AMOUNT-AUD-TOTAL(INV-IDX)  TO WO-AMOUNT-AUD-TOTAL
192000*    WO-GST-AUD-TOTAL picks up TI-GST-AUD-TOTAL(INV-IDX) here.
192100     MOVE TI-GST-AUD-TOTAL(INV-IDX)     TO WO-GST-AUD-TOTAL
192200*    Carry WO-ANY-UNTRACKED across from TI-ANY-UNTRACKED(INV-IDX).
192300     MOVE TI-ANY-UNTRACKED(INV-IDX)     TO WO-ANY-UNTRACKED       PBS-0267
192400*    Stuff TI-HAS-ATTACH-ANY(INV-IDX) into WO-HAS-ATTACHMENTS-ANY.
192500     MOVE TI-HAS-ATTACH-ANY(INV-IDX)    TO WO-HAS-ATTACHMENTS-ANY PBS-0267
192600*    WO-FIRST-XERO-LINK picks up TI-FIRST-XERO-LINK(INV-IDX) here.
192700     MOVE TI-FIRST-XERO-LINK(INV-IDX)   TO WO-FIRST-XERO-LINK
192800*    Carry WO-FIRST-SOURCE-DOC across from TI-FIRST-SOURCE-DOC(INV-IDX).
192900     MOVE TI-FIRST-SOURCE-DOC(INV-IDX)  TO WO-FIRST-SOURCE-DOC
193000      
193100*
193200*    Horse list first - width 30, matching TI-HORSE-LIST's own PIC.
193300     MOVE TI-HORSE-CNT(INV-IDX) TO WN-JOIN-COUNT
193400*    Stuff 30 into WN-JOIN-WIDTH.
193500     MOVE 30 TO WN-JOIN-WIDTH
193600*    Drop into D0610-LOAD-HORSE-MEMBER.
193700     PERFORM D0610-LOAD-HORSE-MEMBER
193800             THRU D0610-LOAD-HORSE-MEMBER-EXIT
193900         VARYING WN-JOIN-OUTER FROM 1 BY 1
194000         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
194100*    Hand off to D0200-SORT-JOIN-LIST.
194200     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
194300*    Drop into D0300-JOIN-LIST.
194400     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
194500*    WO-HORSES picks up WJ-RESULT(1:120) here.
194600     MOVE WJ-RESULT(1:120) TO WO-HORSES
194700      
194800*
194900*    Progeny list next - same width as horse, different source list.
195000     MOVE TI-PROGENY-CNT(INV-IDX) TO WN-JOIN-COUNT
195100*    Carry WN-JOIN-WIDTH across from 30.
195200     MOVE 30 TO WN-JOIN-WIDTH
195300*    Hand off to D0620-LOAD-PROGENY-MEMBER.
195400     PERFORM D0620-LOAD-PROGENY-MEMBER
195500             THRU D0620-LOAD-PROGENY-MEMBER-EXIT
195600         VARYING WN-JOIN-OUTER FROM 1 BY 1
195700         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
195800*    Drop into D0200-SORT-JOIN-LIST.
195900     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
196000*    Hand off to D0300-JOIN-LIST.
196100     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
196200*    Stuff WJ-RESULT(1:120) into WO-PROGENY.
196300     MOVE WJ-RESULT(1:120) TO WO-PROGENY
196400      
196500*
196600*    Category buckets next.
196700     MOVE TI-CATEGORY-CNT(INV-IDX) TO WN-JOIN-COUNT
196800*    WN-JOIN-WIDTH picks up 30 here.
196900     MOVE 30 TO WN-JOIN-WIDTH
197000*    Drop into D0630-LOAD-CATEGORY-MEMBER.
197100     PERFORM D0630-LOAD-CATEGORY-MEMBER
197200             THRU D0630-LOAD-CATEGORY-MEMBER-EXIT
197300         VARYING WN-JOIN-OUTER FROM 1 BY 1
197400         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
197500*    Hand off to D0200-SORT-JOIN-LIST.
197600     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
197700*    Drop into D0300-JOIN-LIST.
197800     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
197900*    Carry WO-CATEGORY-BUCKETS across from WJ-RESULT(1:120).
198000     MOVE WJ-RESULT(1:120) TO WO-CATEGORY-BUCKETS
198100      
198200*
198300*    Untracked reasons next - wider than the first three, reasons run to
198400*    free text.
198500     MOVE TI-REASON-CNT(INV-IDX) TO WN-JOIN-COUNT
198600*    Stuff 40 into WN-JOIN-WIDTH.
198700     MOVE 40 TO WN-JOIN-WIDTH
198800*    Hand off to D0640-LOAD-REASON-MEMBER.
198900     PERFORM D0640-LOAD-REASON-MEMBER
199000             THRU D0640-LOAD-REASON-MEMBER-EXIT
199100         VARYING WN-JOIN-OUTER FROM 1 BY 1
199200         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
199300*    Drop into D0200-SORT-JOIN-LIST.
199400     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
199500*    Hand off to D0300-JOIN-LIST.
199600     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
199700*    WO-ANY-UNTRACKED-REASON picks up WJ-RESULT(1:160) here.
199800     MOVE WJ-RESULT(1:160) TO WO-ANY-UNTRACKED-REASON
199900      
200000*
200100*    Reviewer decisions next - narrowest of the six, decisions are short
200200*    codes rather than free text.
200300     MOVE TI-DECISION-CNT(INV-IDX) TO WN-JOIN-COUNT
200400*    Carry WN-JOIN-WIDTH across from 20.
200500     MOVE 20 TO WN-JOIN-WIDTH
200600*    Drop into D0650-LOAD-DECISION-MEMBER.
200700     PERFORM D0650-LOAD-DECISION-MEMBER
200800             THRU D0650-LOAD-DECISION-MEMBER-EXIT
200900         VARYING WN-JOIN-OUTER FROM 1 BY 1
201000         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
201100*    Hand off to D0200-SORT-JOIN-LIST.
201200     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
201300*    Drop into D0300-JOIN-LIST.
201400     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
201500*    Stuff WJ-RESULT(1:80) into WO-ANY-REVIEWER-DECISION.
201600     MOVE WJ-RESULT(1:80) TO WO-ANY-REVIEWER-DECISION
201700      
201800*
201900*    Reviewer notes last and widest of the six - free text, joined the
202000*    same way as every other list.
202100     MOVE TI-NOTES-CNT(INV-IDX) TO WN-JOIN-COUNT
202200*    WN-JOIN-WIDTH picks up 60 here.
202300     MOVE 60 TO WN-JOIN-WIDTH
202400*    Hand off to D0660-LOAD-NOTES-MEMBER.
202500     PERFORM D0660-LOAD-NOTES-MEMBER
202600             THRU D0660-LOAD-NOTES-MEMBER-EXIT
202700         VARYING WN-JOIN-OUTER FROM 1 BY 1
202800         UNTIL WN-JOIN-OUTER > WN-JOIN-COUNT
202900*    Drop into D0200-SORT-JOIN-LIST.
203000     PERFORM D0200-SORT-JOIN-LIST THRU D0200-SORT-JOIN-LIST-EXIT
203100*    Hand off to D0300-JOIN-LIST.
203200     PERFORM D0300-JOIN-LIST      THRU D0300-JOIN-LIST-EXIT
203300*    Carry WO-ANY-REVIEWER-NOTES across from WJ-RESULT(1:240).
203400     MOVE WJ-RESULT(1:240) TO WO-ANY-REVIEWER-NOTES
203500      
203600*
203700*    WS-OUT-INVOICE work area is flattened into the actual output record
203800*    only here, field by field, right before the WRITE.
203900     MOVE SPACE TO INVMAST-REC
204000*    Stuff WO-KEY into IM-INVOICE-KEY.
204100     MOVE WO-KEY                   TO IM-INVOICE-KEY
204200*    IM-YEAR picks up WO-YEAR here.
204300     MOVE WO-YEAR                  TO IM-YEAR
204400*    Carry IM-TYPE across from WO-TYPE.
204500     MOVE WO-TYPE                  TO IM-TYPE
204600*    Stuff WO-XERO-NO into IM-XERO-NO.
204700     MOVE WO-XERO-NO               TO IM-XERO-NO
204800*    IM-INVOICE-ID picks up WO-INVOICE-ID here.
204900     MOVE WO-INVOICE-ID            TO IM-INVOICE-ID
205000*    Carry IM-CONTACT across from WO-CONTACT.
205100     MOVE WO-CONTACT               TO IM-CONTACT
205200*    Stuff WO-REFERENCE into IM-REFERENCE.
205300     MOVE WO-REFERENCE             TO IM-REFERENCE
205400*    IM-CURRENCY picks up WO-CURRENCY here.
205500     MOVE WO-CURRENCY              TO IM-CURRENCY
205600*    Carry IM-INVOICE-DATE across from WO-INVOICE-DATE.
205700     MOVE WO-INVOICE-DATE          TO IM-INVOICE-DATE
205800*    Stuff WO-LINE-COUNT into IM-LINE-COUNT.
205900     MOVE WO-LINE-COUNT            TO IM-LINE-COUNT
206000*    IM-LINE-AMOUNT-TOTAL picks up WO-LINE-AMOUNT-TOTAL here.
206100     MOVE WO-LINE-AMOUNT-TOTAL     TO IM-LINE-AMOUNT-TOTAL
206200*    Carry IM-TAX-AMOUNT-TOTAL across from WO-TAX-AMOUNT-TOTAL.
206300     MOVE WO-TAX-AMOUNT-TOTAL      TO IM-TAX-AMOUNT-TOTAL
206400*    Stuff WO-AMOUNT-AUD-TOTAL into IM-AMOUNT-AUD-TOTAL.
206500     MOVE WO-AMOUNT-AUD-TOTAL      TO IM-AMOUNT-AUD-TOTAL
206600*    IM-GST-AUD-TOTAL picks up WO-GST-AUD-TOTAL here.
206700     MOVE WO-GST-AUD-TOTAL         TO IM-GST-AUD-TOTAL
206800*    Carry IM-HORSES across from WO-HORSES.
206900     MOVE WO-HORSES                TO IM-HORSES
207000*    Stuff WO-PROGENY into IM-PROGENY.
207100     MOVE WO-PROGENY               TO IM-PROGENY
207200*    IM-CATEGORY-BUCKETS picks up WO-CATEGORY-BUCKETS here.
207300     MOVE WO-CATEGORY-BUCKETS      TO IM-CATEGORY-BUCKETS
207400*    Carry IM-ANY-UNTRACKED across from WO-ANY-UNTRACKED.
207500     MOVE WO-ANY-UNTRACKED         TO IM-ANY-UNTRACKED            PBS-0267
207600*    Stuff WO-ANY-UNTRACKED-REASON into IM-ANY-UNTRACKED-REASON.
207700     MOVE WO-ANY-UNTRACKED-REASON  TO IM-ANY-UNTRACKED-REASON
207800*    IM-ANY-REVIEWER-DECISION picks up WO-ANY-REVIEWER-DECISION here.
207900     MOVE WO-ANY-REVIEWER-DECISION TO IM-ANY-REVIEWER-DECISION
208000*    Carry IM-ANY-REVIEWER-NOTES across from WO-ANY-REVIEWER-NOTES.
208100     MOVE WO-ANY-REVIEWER-NOTES    TO IM-ANY-REVIEWER-NOTES
208200*    Stuff WO-HAS-ATTACHMENTS-ANY into IM-HAS-ATTACHMENTS-ANY.
208300     MOVE WO-HAS-ATTACHMENTS-ANY   TO IM-HAS-ATTACHMENTS-ANY      PBS-0267
208400*    IM-FIRST-XERO-LINK picks up WO-FIRST-XERO-LINK here.
208500     MOVE WO-FIRST-XERO-LINK       TO IM-FIRST-XERO-LINK
208600*    Carry IM-FIRST-SOURCE-DOC across from WO-FIRST-SOURCE-DOC.
208700     MOVE WO-FIRST-SOURCE-DOC      TO IM-FIRST-SOURCE-DOC
208800      
208900*
209000*    One physical WRITE per table entry - there is exactly one INVOICE
209100*    MASTER output record per distinct invoice key.
209200     WRITE INVMAST-REC
209300*
209400*    Feeds RS-INVOICE-ROWS on the RUN SUMMARY - the count of distinct
209500*    invoices this run produced.
209600     ADD 1 TO WN-INVOICE-ROWS-OUT
209700     .
209800 D0600-FORMAT-AND-WRITE-SUMMARY-EXIT.
209900     EXIT
210000     .
210100      
210200*****************************************************************
210300*    D0610/D0620/D0630/D0640/D0650/D0660 - load one member of the
210400*    current table entry's distinct-value list into WJ-MEMBER,
210500*    ahead of the D0200/D0300 sort/join.  Each is driven by
210600*    D0600 through its own out-of-line PERFORM VARYING.
210700 D0610-LOAD-HORSE-MEMBER.
210800*
210900*        D0610 through D0660 all do the identical one-line MOVE, each
211000*        against its own TI- list - kept as six small paragraphs rather
211100*        than one parameterised routine because this shop's
211200*        PERFORM VARYING
211300*        convention performs a fixed paragraph, not an indirect reference.
211400      
211500*
211600*    Loaded one member at a time into the shared WJ-MEMBER scratch area
211700*    ahead of the D0200/D0300 sort and join.
211800     MOVE TI-HORSE-LIST(INV-IDX, WN-JOIN-OUTER)
211900         TO WJ-MEMBER(WN-JOIN-OUTER)
212000     .
212100 D0610-LOAD-HORSE-MEMBER-EXIT.
212200     EXIT
212300     .
212400      
212500 D0620-LOAD-PROGENY-MEMBER.
212600      
212700     MOVE TI-PROGENY-LIST(INV-IDX, WN-JOIN-OUTER)
212800         TO WJ-MEMBER(WN-JOIN-OUTER)
212900     .
213000 D0620-LOAD-PROGENY-MEMBER-EXIT.
213100     EXIT
213200     .
213300      
213400 D0630-LOAD-CATEGORY-MEMBER.
213500      
213600     MOVE TI-CATEGORY-LIST(INV-IDX, WN-JOIN-OUTER)
213700         TO WJ-MEMBER(WN-JOIN-OUTER)
213800     .
213900 D0630-LOAD-CATEGORY-MEMBER-EXIT.
214000     EXIT
214100     .
214200      
214300 D0640-LOAD-REASON-MEMBER.
214400      
214500     MOVE TI-REASON-LIST(INV-IDX, WN-JOIN-OUTER)
214600         TO WJ-MEMBER(WN-JOIN-OUTER)
214700     .
214800 D0640-LOAD-REASON-MEMBER-EXIT.
214900     EXIT
215000     .
215100      
215200 D0650-LOAD-DECISION-MEMBER.
215300      
215400     MOVE TI-DECISION-LIST(INV-IDX, WN-JOIN-OUTER)
215500         TO WJ-MEMBER(WN-JOIN-OUTER)
215600     .
215700 D0650-LOAD-DECISION-MEMBER-EXIT.
215800     EXIT
215900     .
216000      
216100 D0660-LOAD-NOTES-MEMBER.
216200      
216300     MOVE TI-NOTES-LIST(INV-IDX, WN-JOIN-OUTER)
216400         TO WJ-MEMBER(WN-JOIN-OUTER)
216500     .
216600 D0660-LOAD-NOTES-MEMBER-EXIT.
216700     EXIT
216800     .
216900      
217000*****************************************************************
217100*    Z0700 - BATCH FLOW step 5, successful run.
217200 Z0700-WRITE-OK-SUMMARY.
217300*
217400*        RS-OUTPUT-NAME here is informational only - it records the name
217500*        this run's INVOICE MASTER output is filed under, it does not
217600*        control the ASSIGN TO clause on INVMASTFILE itself.
217700      
217800*
217900*    BATCH FLOW step 5, the successful-run path - reached only when both
218000*    A0100 and B0100 came back RUN-OK.
218100     MOVE 'Z0700-WRITE-OK-SUMMARY' TO wc-msg-para
218200      
218300*
218400     OPEN OUTPUT RUNSUMFILE
218500*    Guard: NOT RUNSUM-OK.
218600     IF NOT RUNSUM-OK
218700*    Carry wc-msg-filests across from WS-RUNSUM-FS.
218800         MOVE WS-RUNSUM-FS   TO wc-msg-filests
218900*    Stuff 'RUNSUMFILE' into wc-msg-tblcurs.
219000         MOVE 'RUNSUMFILE'   TO wc-msg-tblcurs
219100*    Drop into Z0900-FILE-ERROR-ROUTINE.
219200         PERFORM Z0900-FILE-ERROR-ROUTINE
219300                 THRU Z0900-FILE-ERROR-ROUTINE-EXIT
219400     END-IF
219500      
219600*
219700*    RS-STATUS is the first thing downstream job steps check before
219800*    deciding whether to pick up the INVOICE MASTER output at all.
219900     MOVE SPACE TO RUNSUM-REC
220000*    RS-STATUS picks up 'OK' here.
220100     MOVE 'OK'                  TO RS-STATUS
220200*    Carry RS-YEAR across from WS-RUN-YEAR.
220300     MOVE WS-RUN-YEAR           TO RS-YEAR
220400*
220500*    Counts reported straight from the WN- accumulators kept through
220600*    the whole run - nothing is recomputed here.
220700     MOVE WN-INVOICE-ROWS-OUT   TO RS-INVOICE-ROWS
220800*    Stuff WN-LINE-ROWS-READ into RS-LINE-ROWS.
220900     MOVE WN-LINE-ROWS-READ     TO RS-LINE-ROWS
221000*    RS-ERROR-TEXT picks up SPACE here.
221100     MOVE SPACE                 TO RS-ERROR-TEXT
221200      
221300*
221400*    WS-RUN-YEAR is guaranteed non-blank on this path - A0100 would have
221500*    already failed the run otherwise - so DELIMITED BY SPACE is safe
221600*    here, unlike the blank-year branch Z0800 below has to allow for.
221700     STRING WC-OUTPUT-NAME-PREFIX DELIMITED BY SIZE
221800            WS-RUN-YEAR          DELIMITED BY SPACE
221900            INTO RS-OUTPUT-NAME
222000      
222100*    Output the RUNSUM-REC record.
222200     WRITE RUNSUM-REC
222300*    Done with RUNSUMFILE.
222400     CLOSE RUNSUMFILE
222500     .
222600 Z0700-WRITE-OK-SUMMARY-EXIT.
222700     EXIT
222800     .
222900      
223000*****************************************************************
223100*    Z0800 - BATCH FLOW step 1/2 error cases.  RS-ERROR-TEXT has
223200*    already been set by the caller before this is performed.
223300 Z0800-WRITE-ERROR-SUMMARY.
223400*
223500*        Reached from A0100 or B0100 on any bad-run condition.  RS-YEAR
223600*        may itself be blank here (a parm record that never read), which
223700*        is exactly why the output-name STRING below has its own blank-
223800*        year branch rather than relying on the DELIMITED BY SPACE used
223900*        in Z0700 above.
224000      
224100*
224200*    Reached from two places - a bad A0100 validation or a B0100 that
224300*    found zero MASTER rows - RS-ERROR-TEXT has already been set by
224400*    whichever of the two got here.
224500     MOVE 'Z0800-WRITE-ERROR-SUMMARY' TO wc-msg-para
224600      
224700*    Open RUNSUMFILE for this run.
224800     OPEN OUTPUT RUNSUMFILE
224900*    Guard: NOT RUNSUM-OK.
225000     IF NOT RUNSUM-OK
225100*    Carry wc-msg-filests across from WS-RUNSUM-FS.
225200         MOVE WS-RUNSUM-FS   TO wc-msg-filests
225300*    Stuff 'RUNSUMFILE' into wc-msg-tblcurs.
225400         MOVE 'RUNSUMFILE'   TO wc-msg-tblcurs
225500*    Hand off to Z0900-FILE-ERROR-ROUTINE.
225600         PERFORM Z0900-FILE-ERROR-ROUTINE
225700                 THRU Z0900-FILE-ERROR-ROUTINE-EXIT
225800     END-IF
225900      
226000*
226100*    WS-RUN-YEAR may itself still be blank here on the worst-case path -
226200*    parm file would not even open.
226300     MOVE 'ERROR'            TO RS-STATUS
226400*    RS-YEAR picks up WS-RUN-YEAR here.
226500     MOVE WS-RUN-YEAR        TO RS-YEAR
226600*
226700*    Error path always reports zero invoice rows - D0100 never ran to
226800*    produce any.
226900     MOVE ZERO               TO RS-INVOICE-ROWS
227000*    Carry RS-LINE-ROWS across from WN-LINE-ROWS-READ.
227100     MOVE WN-LINE-ROWS-READ  TO RS-LINE-ROWS
227200      
227300*
227400*    Blank year means the (1:14) substring below, dropping the trailing
227500*    underscore off the prefix rather than STRING-ing a blank year in
227600*    after it.
227700     IF WS-RUN-YEAR = SPACE
227800         STRING WC-OUTPUT-NAME-PREFIX(1:14) DELIMITED BY SIZE
227900                INTO RS-OUTPUT-NAME
228000     ELSE
228100         STRING WC-OUTPUT-NAME-PREFIX DELIMITED BY SIZE
228200                WS-RUN-YEAR              DELIMITED BY SPACE
228300                INTO RS-OUTPUT-NAME
228400     END-IF
228500      
228600*    Output the RUNSUM-REC record.
228700     WRITE RUNSUM-REC
228800*    Done with RUNSUMFILE.
228900     CLOSE RUNSUMFILE
229000     .
229100 Z0800-WRITE-ERROR-SUMMARY-EXIT.
229200     EXIT
229300     .
229400      
229500*****************************************************************
229600*    Z0900 - common file-status diagnostic, shop standard work
229700*    area (see COPYLIB-Z0900-error-wkstg).
229800 Z0900-FILE-ERROR-ROUTINE.
229900*
230000*        Common to every OPEN/READ check in this program - wr-error-
230100*        handler and its wc-msg- fields are filled in by the caller just
230200*        before this is performed; this paragraph only clears the spare-
230300*        count item and writes the line to the operator console.
230400      
230500*
230600*    wr-program-error-message is built by the caller before this runs -
230700*    see COPYLIB-Z0900-error-wkstg for its layout.
230800     MOVE ZERO TO w9-space-cnt
230900     DISPLAY wr-program-error-message
231000     .
231100 Z0900-FILE-ERROR-ROUTINE-EXIT.
231200     EXIT
231300     .
231400      
231500*****************************************************************
231600*    Z0100 - final housekeeping.  PBS shop's own terminating-
231700*    actions paragraph name, as seen in pbs.cbl's
231800*    Z0100-exit-application.  No files remain open here.
231900 Z0100-EXIT-APPLICATION.
232000      
232100     CONTINUE
232200     .
