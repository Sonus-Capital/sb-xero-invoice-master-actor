000100*
000200*  Record layout for the single RUN SUMMARY record written at
000300*  the end of every invoice-master aggregation run - one OK
000400*  record naming the counts and the output produced, or one
000500*  ERROR record in place of the INVOICE MASTER output when the
000600*  run could not proceed (see PbsInvMast, section Z).
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY RUNSUM.' in the FD for RUNSUMFILE.
001000*
001100*  Maintenance:
001200*  2014-03-22  PB   Ticket PBS-0231 - new copybook, first cut
001300*                   of the run-summary layout.
001400*
001500 01  RUNSUM-REC.
001600     05  RS-STATUS                    PIC X(05).
001700     05  RS-YEAR                      PIC X(04).
001800     05  RS-INVOICE-ROWS              PIC 9(07).
001900     05  RS-LINE-ROWS                 PIC 9(07).
002000     05  RS-OUTPUT-NAME               PIC X(30).
002100     05  RS-ERROR-TEXT                PIC X(80).
002200     05  FILLER                       PIC X(07).
