000100*
000200*  Record layout for one INVOICE MASTER summary record - the
000300*  rolled-up totals and descriptive roll-ups for one invoice,
000400*  written once per distinct invoice key after the master
000500*  line-item file has been fully consumed (see PbsInvMast,
000600*  section D).
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY INVMAST.' in the FD for INVMASTFILE.
001000*
001100*  Maintenance:
001200*  2014-03-22  PB   Ticket PBS-0231 - new copybook, first cut
001300*                   of the invoice-master summary layout.
001400*  2016-09-02  SS   Ticket PBS-0267 - added IM-ANY-UNTRACKED and
001500*                   IM-HAS-ATTACHMENTS-ANY after the audit team
001600*                   asked for untracked/attachment visibility on
001700*                   the summary file instead of having to open
001800*                   every source line item.
001900*
002000 01  INVMAST-REC.
002100     05  IM-INVOICE-KEY               PIC X(042).
002200     05  IM-YEAR                      PIC X(004).
002300     05  IM-TYPE                      PIC X(012).
002400     05  IM-XERO-NO                   PIC X(016).
002500     05  IM-INVOICE-ID                PIC X(036).
002600     05  IM-CONTACT                   PIC X(040).
002700     05  IM-REFERENCE                 PIC X(030).
002800     05  IM-CURRENCY                  PIC X(003).
002900     05  IM-INVOICE-DATE              PIC X(010).
003000     05  IM-LINE-COUNT                PIC 9(05).
003100     05  IM-LINE-AMOUNT-TOTAL         PIC S9(11)V99.
003200     05  IM-TAX-AMOUNT-TOTAL          PIC S9(11)V99.
003300     05  IM-AMOUNT-AUD-TOTAL          PIC S9(11)V99.
003400     05  IM-GST-AUD-TOTAL             PIC S9(11)V99.
003500     05  IM-HORSES                    PIC X(120).
003600     05  IM-PROGENY                   PIC X(120).
003700     05  IM-CATEGORY-BUCKETS          PIC X(120).
003800     05  IM-ANY-UNTRACKED             PIC X(001).
003900     05  IM-ANY-UNTRACKED-REASON      PIC X(160).
004000     05  IM-ANY-REVIEWER-DECISION     PIC X(080).
004100     05  IM-ANY-REVIEWER-NOTES        PIC X(240).
004200     05  IM-HAS-ATTACHMENTS-ANY       PIC X(001).
004300     05  IM-FIRST-XERO-LINK           PIC X(080).
004400     05  IM-FIRST-SOURCE-DOC          PIC X(080).
004500     05  FILLER                       PIC X(008).
