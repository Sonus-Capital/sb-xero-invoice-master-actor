000100*
000200*  Working storage data structure for the file-status error
000300*  routine.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800*  Maintenance:
000900*  2014-03-23  PB   Ticket PBS-0233 - re-purposed from the old
001000*                   SQLCODE-keyed version (submit-invoices /
001100*                   servicemenu used it for DB errors) for the
001200*                   file-based invoice-master batch.  Dropped
001300*                   the DSNTIAR message buffer, nothing here
001400*                   talks to the database any more.
001500*
001600 01  wc-log-text             PIC X(80)      VALUE SPACE.
001700 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001800 01  wr-error-handler.
001900     05 wr-program-error-message.
002000         10 FILLER           PIC X(8)  VALUE 'FILESTA:'.
002100         10 wc-msg-filests   PIC X(2)  VALUE SPACE.
002200         10 FILLER           PIC X(1)  VALUE '|'.
002300         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002400         10 FILLER           PIC X(1)  VALUE '|'.
002500         10 wc-msg-para      PIC X(30) VALUE SPACE.
002600         10 FILLER           PIC X(1)  VALUE '|'.
002700         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002800         10 FILLER           PIC X(04) VALUE SPACE.
