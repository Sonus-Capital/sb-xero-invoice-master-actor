000100*
000200*  Record layout for the invoice-master aggregation run
000300*  parameter card.  One record only - the financial year this
000400*  run is building and the name of the master line-item
000500*  extract it must consume.
000600*
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: 'COPY RUNPARM.' in WS or FD as required.
000900*
001000*  Maintenance:
001100*  2014-03-21  PB   Ticket PBS-0231 - new copybook, first cut
001200*                   of the invoice-master batch parameter card.
001300*
001400 01  RUNPARM-REC.
001500     05  RP-YEAR                      PIC X(04).
001600     05  RP-MASTER-REF                PIC X(80).
001700     05  FILLER                       PIC X(16).
